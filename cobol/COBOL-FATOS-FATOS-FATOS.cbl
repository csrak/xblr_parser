000100*****************************************************************
000200* PROGRAMA.....: FATOS
000300* SISTEMA......: LOTE DE APURACAO DE FATOS XBRL
000400* EMPRESA......: SEMI-PARCAS CORP.
000500*****************************************************************
000600*TO-DO
000700*Revisar o passo IFRS quando o prefixo vier em minusculas mistas
000800*Confirmar com a controladoria o numero maximo de fatos por lote
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. FATOS.
001100 AUTHOR. J.C.SANTOS.
001200 INSTALLATION. SEMI-PARCAS CORP. - CPD SANTOS.
001300 DATE-WRITTEN. 14/04/1989.
001400 DATE-COMPILED.
001500 SECURITY. USO INTERNO - CONTROLADORIA.
001600*-----------------------------------------------------------------
001700*HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------------
001900*DATA       PROGRAMADOR   CHAMADO     DESCRICAO
002000*---------- ------------- ----------- --------------------------
002100*14/04/1989 J.C.SANTOS    CTL-0001    VERSAO INICIAL - CARGA DOS  CTL-0001
002200*                                     FATOS E RESUMO DE DADOS.
002300*02/08/1989 J.C.SANTOS    CTL-0014    INCLUIDA A CATEGORIZACAO DE CTL-0014
002400*                                     CONCEITOS POR PADRAO IFRS.
002500*19/01/1990 M.A.PRADO     CTL-0022    IDENTIFICACAO DE CONTEXTOS  CTL-0022
002600*                                     PALAVRA-CHAVE E POR VOLUME.
002700*03/06/1990 M.A.PRADO     CTL-0031    GERACAO DO RELATORIO FINAN- CTL-0031
002800*                                     EM TRES DEMONSTRATIVOS.
002900*22/11/1991 J.C.SANTOS    CTL-0047    ACRESCENTADA A VISAO PIVO E CTL-0047
003000*                                     EXPORTACAO PLANA DOS FATOS.
003100*15/03/1993 R.NOGUEIRA    CTL-0058    CORRIGIDO O CALCULO DO   CTL-0058
003200*                                     NUMERICO QUANDO O TEXTO
003300*                                     SINAL NEGATIVO.
003400*09/09/1994 R.NOGUEIRA    CTL-0066    FALLBACK DA CATEGORIZACAO   CTL-0066
003500*                                     QUANDO SOBRAM MENOS DE 5
003600*                                     CONCEITOS EM UMA LISTA.
003700*27/02/1996 A.LIMA        CTL-0079    CONTEXTO ACUMULADO ANTERIOR CTL-0079
003800*                                     PASSOU A EXIGIR AS DUAS
003900*                                     PALAVRAS NA ORDEM CORRETA.
004000*11/10/1997 A.LIMA        CTL-0085    TOP-10 DE CONCEITOS MAIS    CTL-0085
004100*                                     FREQUENTES NO RESUMO.
004200*30/09/1998 A.LIMA        CTL-0091    AJUSTE Y2K - DATA-SIS       CTL-0091
004300*                                     TRAZER O ANO COM 4 DIGITOS
004400*                                     TODAS AS AREAS DE TRABALHO.
004500*14/01/1999 A.LIMA        CTL-0091R1  Y2K - CORRIGIDA A COMPAR CTL-0091
004600*                                     DE ANO NA ROTINA DE RODAPE.
004700*06/05/2001 R.NOGUEIRA    CTL-0103    FLUXO DE CAIXA PASSOU       CTL-0103
004800*                                     A CAIR NO PERIODO CORRENTE
004900*                                     QUANDO NAO HA ACUMULADO.
005000*18/11/2004 P.AZEVEDO     CTL-0119    LIMITE DA TABELA DE FATOS   CTL-0119
005100*                                     AMPLIADO PARA ACOMPANHAR O
005200*                                     CRESCIMENTO DO LOTE MENSAL.
005300*09/03/2006 P.AZEVEDO     CTL-0124    VALOR COM SINAL POSITIVO   CTL-0124
005400*                                     EXPLICITO (+) ESTAVA CAINDO
005500*                                     COMO NAO-NUMERICO NA CARGA -
005600*                                     CORRIGIDA A ROTINA DE SINAL.
005700*30/08/2006 P.AZEVEDO     CTL-0125    LOTE VAZIO PASSOU A         CTL-0125
005800*                                     DEVOLVER RETURN-CODE 1 (E
005900*                                     NAO MAIS 4) CONFORME NORMA
006000*                                     DA CONTROLADORIA PARA O JCL.
006100*22/02/2007 P.AZEVEDO     CTL-0128    SETE OCORRENCIAS DE SET     CTL-0128
006200*                                     ...FROM... (SINTAXE INVALI-
006300*                                     DA, NAO EXISTE NO PADRAO)
006400*                                     TROCADAS POR SET ... TO ...
006500*                                     NAS ROTINAS DE CONTEXTO,
006600*                                     VOLUME E TOP-10.
006700*-----------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-4381.
007100 OBJECT-COMPUTER. IBM-4381.
007200 SPECIAL-NAMES.
007300     C01 IS TOPO-FORMULARIO
007400     UPSI-0 ON STATUS IS CHAVE-TESTE-LIGADA
007500            OFF STATUS IS CHAVE-TESTE-DESLIGADA
007600     CLASS CLASSE-VALOR-TEXTO IS "0" THRU "9" "." "-" "+" SPACE.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT FATOS-FILE     ASSIGN TO FATIN
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS ARQST-FATOS.
008300
008400     SELECT RELATORIO-FILE ASSIGN TO RELFIN
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS ARQST-RELAT.
008700
008800     SELECT PIVOT-FILE     ASSIGN TO PIVFAT
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS ARQST-PIVOT.
009100
009200     SELECT PLANO-FILE     ASSIGN TO FATOUT
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS ARQST-PLANO.
009500*-----------------------------------------------------------------
009600 DATA DIVISION.
009700 FILE SECTION.
009800*-----------------------------------------------------------------
009900*ARQUIVO DE ENTRADA - FATOS XBRL JA NORMALIZADOS PELO EXTRATOR
010000*-----------------------------------------------------------------
010100 FD  FATOS-FILE
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 208 CHARACTERS.
010400*CADA FATO XBRL NORMALIZADO OCUPA UM REGISTRO: O CONCEITO, O
010500*VALOR (TEXTO E, SE FOR O CASO, NUMERICO), A UNIDADE, O
010600*CONTEXTO (INSTANTE OU PERIODO) E AS DATAS DO PERIODO/INSTANTE.
010700 01  REG-FATO.
010800*NOME DO CONCEITO XBRL SEM O PREFIXO DA TAXONOMIA (EX.: ASSETS).
010900     02  RF-CONCEITO             PIC X(40).
011000*NOME COMPLETO COM PREFIXO (EX.: US-GAAP:ASSETS) - CHAVE DE
011100*AGRUPAMENTO NA TAB-CONCEITOS E NO TOP-10.
011200     02  RF-CONCEITO-PREFIXADO   PIC X(50).
011300*VALOR COMO VEIO DO EXTRATOR, AINDA EM TEXTO - PODE SER UM
011400*NUMERO, UM CODIGO, OU LIXO; QUEM DECIDE E O 1250.
011500     02  RF-VALOR-TEXTO          PIC X(20).
011600*"Y"/"N" ARMADO PELO 1250 - SO OS FATOS COM FLAG "Y" ENTRAM
011700*NOS TOTAIS E NAS SECOES DOS RELATORIOS.
011800     02  RF-FLAG-NUMERICO        PIC X(01).
011900*VALOR CONVERTIDO, VALIDO APENAS QUANDO RF-FLAG-NUMERICO = "Y".
012000     02  RF-VALOR-NUMERICO       PIC S9(13)V99.
012100     02  RF-UNIDADE              PIC X(10).
012200*IDENTIFICADOR DO CONTEXTO XBRL - LIGA O FATO A UM DOS QUATRO
012300*SLOTS DE PERIODO MONTADOS EM 3000-IDENTIFICA-CONTEXTOS.
012400     02  RF-CONTEXTO-ID          PIC X(40).
012500*"I" = FATO DE INSTANTE (BALANCO); "D" = FATO DE DURACAO
012600*(RESULTADO/FLUXO).
012700     02  RF-TIPO-PERIODO         PIC X(01).
012800     02  RF-DATA-INSTANTE        PIC X(10).
012900     02  RF-DATA-INSTANTE-R REDEFINES RF-DATA-INSTANTE.
013000         03  RF-DI-ANO           PIC X(04).
013100         03  FILLER              PIC X(01).
013200         03  RF-DI-MES           PIC X(02).
013300         03  FILLER              PIC X(01).
013400         03  RF-DI-DIA           PIC X(02).
013500     02  RF-DATA-INICIO          PIC X(10).
013600     02  RF-DATA-FIM             PIC X(10).
013700     02  FILLER                  PIC X(01).
013800*-----------------------------------------------------------------
013900*ARQUIVO DE SAIDA - RELATORIO FINANCEIRO EM TEXTO (3 DEMONSTR.)
014000*-----------------------------------------------------------------
014100 FD  RELATORIO-FILE
014200     LABEL RECORD IS STANDARD
014300     RECORD CONTAINS 132 CHARACTERS.
014400 01  LINHA-RELATORIO.
014500     02  LR-TEXTO                PIC X(131).
014600     02  FILLER                  PIC X(01).
014700*-----------------------------------------------------------------
014800*ARQUIVO DE SAIDA - VISAO PIVO (CONCEITO X CONTEXTO)
014900*-----------------------------------------------------------------
015000 FD  PIVOT-FILE
015100     LABEL RECORD IS STANDARD
015200     RECORD CONTAINS 132 CHARACTERS.
015300 01  LINHA-PIVO.
015400     02  LP-TEXTO                PIC X(131).
015500     02  FILLER                  PIC X(01).
015600*-----------------------------------------------------------------
015700*ARQUIVO DE SAIDA - EXPORTACAO PLANA DOS FATOS NORMALIZADOS
015800*-----------------------------------------------------------------
015900 FD  PLANO-FILE
016000     LABEL RECORD IS STANDARD
016100     RECORD CONTAINS 208 CHARACTERS.
016200 01  REG-FATO-PLANO.
016300     02  FP-CONCEITO             PIC X(40).
016400     02  FP-CONCEITO-PREFIXADO   PIC X(50).
016500     02  FP-VALOR-TEXTO          PIC X(20).
016600     02  FP-FLAG-NUMERICO        PIC X(01).
016700     02  FP-VALOR-NUMERICO       PIC S9(13)V99.
016800     02  FP-UNIDADE              PIC X(10).
016900     02  FP-CONTEXTO-ID          PIC X(40).
017000     02  FP-TIPO-PERIODO         PIC X(01).
017100     02  FP-DATA-INSTANTE        PIC X(10).
017200     02  FP-DATA-INICIO          PIC X(10).
017300     02  FP-DATA-FIM             PIC X(10).
017400     02  FILLER                  PIC X(01).
017500*-----------------------------------------------------------------
017600 WORKING-STORAGE SECTION.
017700*-----------------------------------------------------------------
017800*AREAS DE STATUS DE ARQUIVO E CONSTANTES DE TRABALHO
017900*-----------------------------------------------------------------
018000 01  WS-STATUS-ARQUIVOS.
018100     02  ARQST-FATOS             PIC X(02) VALUE SPACES.
018200     02  ARQST-RELAT             PIC X(02) VALUE SPACES.
018300     02  ARQST-PIVOT             PIC X(02) VALUE SPACES.
018400     02  ARQST-PLANO             PIC X(02) VALUE SPACES.
018500     02  FILLER                  PIC X(08) VALUE SPACES.
018600
018700 01  WS-CHAVES-DIVERSAS.
018800     02  WS-FIM-FATOS-SN         PIC X(01) VALUE "N".
018900         88  FIM-DOS-FATOS                 VALUE "S".
019000     02  WS-LOTE-VAZIO-SN        PIC X(01) VALUE "N".
019100         88  LOTE-VAZIO                    VALUE "S".
019200     02  FILLER                  PIC X(10) VALUE SPACES.
019300
019400 77  WS-CODIGO-RETORNO          PIC S9(04) COMP VALUE ZERO.
019500 77  WS-QTD-FATOS               PIC S9(08) COMP VALUE ZERO.
019600 77  WS-QTD-CONCEITOS           PIC S9(08) COMP VALUE ZERO.
019700 77  WS-QTD-CONTEXTOS           PIC S9(08) COMP VALUE ZERO.
019800 77  WS-QTD-SEM-UNIDADE         PIC S9(08) COMP VALUE ZERO.
019900 77  WS-QTD-BALANCO             PIC S9(08) COMP VALUE ZERO.
020000 77  WS-QTD-RESULTADO           PIC S9(08) COMP VALUE ZERO.
020100 77  WS-QTD-FLUXO               PIC S9(08) COMP VALUE ZERO.
020200
020300*-----------------------------------------------------------------
020400*TABELA EM MEMORIA COM TODOS OS FATOS DO LOTE (ORDEM ORIGINAL)
020500*-----------------------------------------------------------------
020600 01  TAB-FATOS.
020700    02  FILLER                  PIC X(01) VALUE SPACE.
020800     02  TF-OCORRENCIA OCCURS 1 TO 6000 TIMES
020900                       DEPENDING ON WS-QTD-FATOS
021000                       INDEXED BY IDX-FATO IDX-FATO-B.
021100         03  TF-CONCEITO           PIC X(40).
021200         03  TF-CONCEITO-PREFIXADO PIC X(50).
021300         03  TF-VALOR-TEXTO        PIC X(20).
021400         03  TF-FLAG-NUMERICO      PIC X(01).
021500             88  TF-E-NUMERICO             VALUE "Y".
021600         03  TF-VALOR-NUMERICO     PIC S9(13)V99.
021700         03  TF-UNIDADE            PIC X(10).
021800         03  TF-CONTEXTO-ID        PIC X(40).
021900         03  TF-TIPO-PERIODO       PIC X(01).
022000         03  TF-DATA-INSTANTE      PIC X(10).
022100         03  TF-DATA-INICIO        PIC X(10).
022200         03  TF-DATA-FIM           PIC X(10).
022300
022400*-----------------------------------------------------------------
022500*TABELA DE CONCEITOS DISTINTOS, CONTAGEM E BANDEIRAS DE CATEGORIA
022600*-----------------------------------------------------------------
022700 01  TAB-CONCEITOS.
022800    02  FILLER                  PIC X(01) VALUE SPACE.
022900     02  TC-OCORRENCIA OCCURS 1 TO 2000 TIMES
023000                       DEPENDING ON WS-QTD-CONCEITOS
023100                       INDEXED BY IDX-CONCEITO IDX-CONCEITO-B.
023200         03  TC-CONCEITO-PREFIXADO PIC X(50).
023300         03  TC-CONTADOR           PIC S9(08) COMP.
023400         03  TC-BANDEIRA-BALANCO   PIC X(01) VALUE "N".
023500             88  TC-E-BALANCO              VALUE "S".
023600         03  TC-BANDEIRA-RESULTADO PIC X(01) VALUE "N".
023700             88  TC-E-RESULTADO            VALUE "S".
023800         03  TC-BANDEIRA-FLUXO     PIC X(01) VALUE "N".
023900             88  TC-E-FLUXO                VALUE "S".
024000
024100*-----------------------------------------------------------------
024200*TABELA DE CONTEXTOS DISTINTOS E CONTAGEM DE FATOS POR CONTEXTO
024300*-----------------------------------------------------------------
024400 01  TAB-CONTEXTOS.
024500    02  FILLER                  PIC X(01) VALUE SPACE.
024600     02  TX-OCORRENCIA OCCURS 1 TO 300 TIMES
024700                       DEPENDING ON WS-QTD-CONTEXTOS
024800                       INDEXED BY IDX-CONTEXTO IDX-CONTEXTO-B.
024900         03  TX-CONTEXTO-ID        PIC X(40).
025000         03  TX-CONTADOR           PIC S9(08) COMP.
025100         03  TX-JA-USADO-SN        PIC X(01) VALUE "N".
025200             88  TX-JA-USADO               VALUE "S".
025300
025400*-----------------------------------------------------------------
025500*OS QUATRO PERIODOS IDENTIFICADOS (SLOTS DE CONTEXTO)
025600*-----------------------------------------------------------------
025700 01  WS-SLOTS-PERIODO.
025800     02  WS-CTX-ATUAL            PIC X(40) VALUE SPACES.
025900     02  WS-CTX-ATUAL-SN         PIC X(01) VALUE "N".
026000         88  CTX-ATUAL-PREENCHIDO         VALUE "S".
026100     02  WS-CTX-ANTERIOR         PIC X(40) VALUE SPACES.
026200     02  WS-CTX-ANTERIOR-SN      PIC X(01) VALUE "N".
026300         88  CTX-ANTERIOR-PREENCHIDO      VALUE "S".
026400     02  WS-CTX-ACUM-ATUAL       PIC X(40) VALUE SPACES.
026500     02  WS-CTX-ACUM-ATUAL-SN    PIC X(01) VALUE "N".
026600         88  CTX-ACUM-ATUAL-PREENCHIDO    VALUE "S".
026700     02  WS-CTX-ACUM-ANTERIOR    PIC X(40) VALUE SPACES.
026800     02  WS-CTX-ACUM-ANTERIOR-SN PIC X(01) VALUE "N".
026900         88  CTX-ACUM-ANTERIOR-PREENCHIDO VALUE "S".
027000    02  FILLER                  PIC X(01) VALUE SPACE.
027100 01  WS-QTD-SLOTS-PREENCHIDOS   PIC S9(02) COMP VALUE ZERO.
027200*-----------------------------------------------------------------
027300*PADROES DE CATEGORIZACAO POR DEMONSTRATIVO (SUBSTRING, SEM CASE)
027400*-----------------------------------------------------------------
027500 01  WS-LISTA-PADRAO-BALANCO.
027600     02  FILLER PIC X(22) VALUE "ASSET".
027700     02  FILLER PIC X(22) VALUE "LIABILITY".
027800     02  FILLER PIC X(22) VALUE "EQUITY".
027900     02  FILLER PIC X(22) VALUE "CASH".
028000     02  FILLER PIC X(22) VALUE "INVENTORY".
028100     02  FILLER PIC X(22) VALUE "PROPERTY".
028200     02  FILLER PIC X(22) VALUE "RECEIVABLE".
028300     02  FILLER PIC X(22) VALUE "PAYABLE".
028400     02  FILLER PIC X(22) VALUE "DEBT".
028500     02  FILLER PIC X(22) VALUE "INVESTMENT".
028600     02  FILLER PIC X(22) VALUE "ACTIVO".
028700     02  FILLER PIC X(22) VALUE "PASIVO".
028800     02  FILLER PIC X(22) VALUE "PATRIMONIO".
028900     02  FILLER PIC X(22) VALUE "CASHANDCASHEQUIVALENT".
029000     02  FILLER PIC X(22) VALUE "FINANCIALASSET".
029100     02  FILLER PIC X(22) VALUE "FINANCIALLIABILITY".
029200     02  FILLER PIC X(22) VALUE "CURRENTASSET".
029300     02  FILLER PIC X(22) VALUE "NONCURRENTASSET".
029400     02  FILLER PIC X(22) VALUE "CURRENTLIABILITY".
029500     02  FILLER PIC X(22) VALUE "NONCURRENTLIABILITY".
029600     02  FILLER PIC X(22) VALUE "CAPITAL".
029700     02  FILLER PIC X(22) VALUE "RETAINED".
029800     02  FILLER PIC X(22) VALUE "EARNING".
029900     02  FILLER PIC X(22) VALUE "RESERVE".
030000     02  FILLER PIC X(22) VALUE "SHARE".
030100     02  FILLER PIC X(22) VALUE "INTANGIBLE".
030200 01  TAB-PADRAO-BALANCO REDEFINES WS-LISTA-PADRAO-BALANCO.
030300     02  PB-PADRAO OCCURS 26 TIMES PIC X(22).
030400
030500 01  WS-LISTA-PADRAO-RESULTADO.
030600     02  FILLER PIC X(22) VALUE "REVENUE".
030700     02  FILLER PIC X(22) VALUE "INCOME".
030800     02  FILLER PIC X(22) VALUE "EXPENSE".
030900     02  FILLER PIC X(22) VALUE "PROFIT".
031000     02  FILLER PIC X(22) VALUE "LOSS".
031100     02  FILLER PIC X(22) VALUE "TAX".
031200     02  FILLER PIC X(22) VALUE "EARNING".
031300     02  FILLER PIC X(22) VALUE "COST".
031400     02  FILLER PIC X(22) VALUE "OPERATING".
031500     02  FILLER PIC X(22) VALUE "FINANCE".
031600     02  FILLER PIC X(22) VALUE "DIVIDEND".
031700     02  FILLER PIC X(22) VALUE "COMPREHENSIVEINCOME".
031800     02  FILLER PIC X(22) VALUE "GAIN".
031900     02  FILLER PIC X(22) VALUE "SALE".
032000     02  FILLER PIC X(22) VALUE "PROFITBEFORETAX".
032100     02  FILLER PIC X(22) VALUE "PROFITAFTERTAX".
032200     02  FILLER PIC X(22) VALUE "INGRESO".
032300     02  FILLER PIC X(22) VALUE "GASTO".
032400     02  FILLER PIC X(22) VALUE "RESULTADO".
032500     02  FILLER PIC X(22) VALUE "VENTA".
032600     02  FILLER PIC X(22) VALUE "COSTO".
032700     02  FILLER PIC X(22) VALUE "IMPUESTO".
032800     02  FILLER PIC X(22) VALUE "ADMINISTRATIVO".
032900     02  FILLER PIC X(22) VALUE "FINANCIERO".
033000 01  TAB-PADRAO-RESULTADO REDEFINES WS-LISTA-PADRAO-RESULTADO.
033100     02  PR-PADRAO OCCURS 24 TIMES PIC X(22).
033200
033300 01  WS-LISTA-PADRAO-FLUXO.
033400     02  FILLER PIC X(22) VALUE "CASHFLOW".
033500     02  FILLER PIC X(22) VALUE "CASH".
033600     02  FILLER PIC X(22) VALUE "FINANCING".
033700     02  FILLER PIC X(22) VALUE "INVESTING".
033800     02  FILLER PIC X(22) VALUE "OPERATING".
033900     02  FILLER PIC X(22) VALUE "FLUJO".
034000     02  FILLER PIC X(22) VALUE "EFECTIVO".
034100     02  FILLER PIC X(22) VALUE "FINANCIAMIENTO".
034200     02  FILLER PIC X(22) VALUE "INVERSION".
034300     02  FILLER PIC X(22) VALUE "OPERACION".
034400     02  FILLER PIC X(22) VALUE "NETINCREASE".
034500     02  FILLER PIC X(22) VALUE "NETDECREASE".
034600     02  FILLER PIC X(22) VALUE "PROCEEDSFROM".
034700     02  FILLER PIC X(22) VALUE "PAYMENTSTO".
034800     02  FILLER PIC X(22) VALUE "PROCEED".
034900     02  FILLER PIC X(22) VALUE "PAYMENT".
035000 01  TAB-PADRAO-FLUXO REDEFINES WS-LISTA-PADRAO-FLUXO.
035100     02  PF-PADRAO OCCURS 16 TIMES PIC X(22).
035200
035300*-----------------------------------------------------------------
035400*PASSO ESPECIAL IFRS - TESTE COM DIFERENCIACAO DE MAIUSC/MINUSC
035500*-----------------------------------------------------------------
035600*TAXONOMIA IFRS GRAFA OS CONCEITOS EM CAMELCASE (Asset, NAO
035700*ASSET); ESTA LISTA E TESTADA COM DIFERENCIACAO DE CAIXA, ANTES
035800*DE CAIR NO TESTE GENERICO (JA EM MAIUSCULAS) DA WS-LISTA-PADRAO.
035900 01  WS-LISTA-IFRS-BALANCO.
036000     02  FILLER PIC X(15) VALUE "Asset".
036100     02  FILLER PIC X(15) VALUE "Liability".
036200     02  FILLER PIC X(15) VALUE "Equity".
036300     02  FILLER PIC X(15) VALUE "Balance".
036400 01  TAB-IFRS-BALANCO REDEFINES WS-LISTA-IFRS-BALANCO.
036500     02  IB-PADRAO OCCURS 4 TIMES PIC X(15).
036600
036700*MESMA LOGICA DO PASSO IFRS, PARA CONCEITOS DE RESULTADO.
036800 01  WS-LISTA-IFRS-RESULTADO.
036900     02  FILLER PIC X(15) VALUE "Revenue".
037000     02  FILLER PIC X(15) VALUE "Income".
037100     02  FILLER PIC X(15) VALUE "Expense".
037200     02  FILLER PIC X(15) VALUE "Profit".
037300     02  FILLER PIC X(15) VALUE "Loss".
037400 01  TAB-IFRS-RESULTADO REDEFINES WS-LISTA-IFRS-RESULTADO.
037500     02  IR-PADRAO OCCURS 5 TIMES PIC X(15).
037600
037700*MESMA LOGICA DO PASSO IFRS, PARA CONCEITOS DE FLUXO DE CAIXA.
037800 01  WS-LISTA-IFRS-FLUXO.
037900     02  FILLER PIC X(15) VALUE "CashFlow".
038000     02  FILLER PIC X(15) VALUE "Cash".
038100     02  FILLER PIC X(15) VALUE "Financing".
038200     02  FILLER PIC X(15) VALUE "Investing".
038300     02  FILLER PIC X(15) VALUE "Operating".
038400 01  TAB-IFRS-FLUXO REDEFINES WS-LISTA-IFRS-FLUXO.
038500     02  IF-PADRAO OCCURS 5 TIMES PIC X(15).
038600*-----------------------------------------------------------------
038700*PALAVRAS-CHAVE DE IDENTIFICACAO DE CONTEXTO (POR SLOT DE PERIODO)
038800*-----------------------------------------------------------------
038900*SE O CONTEXTO TRAZ UMA DESTAS PALAVRAS, ELE E O PERIODO/
039000*INSTANTE CORRENTE (SLOT WS-CTX-ATUAL).
039100 01  WS-LISTA-PALAVRA-ATUAL.
039200     02  FILLER PIC X(12) VALUE "CIERRE".
039300     02  FILLER PIC X(12) VALUE "ACTUAL".
039400     02  FILLER PIC X(12) VALUE "CORRIENTE".
039500     02  FILLER PIC X(12) VALUE "CURRENT".
039600     02  FILLER PIC X(12) VALUE "PRESENT".
039700 01  TAB-PALAVRA-ATUAL REDEFINES WS-LISTA-PALAVRA-ATUAL.
039800     02  PA-PALAVRA OCCURS 5 TIMES PIC X(12).
039900
040000*MARCA O CONTEXTO COMO PERIODO/INSTANTE ANTERIOR (COMPARATIVO).
040100 01  WS-LISTA-PALAVRA-ANTERIOR.
040200     02  FILLER PIC X(12) VALUE "ANTERIOR".
040300     02  FILLER PIC X(12) VALUE "PREVIO".
040400     02  FILLER PIC X(12) VALUE "PREVIOUS".
040500     02  FILLER PIC X(12) VALUE "PRIOR".
040600 01  TAB-PALAVRA-ANTERIOR REDEFINES WS-LISTA-PALAVRA-ANTERIOR.
040700     02  PP-PALAVRA OCCURS 4 TIMES PIC X(12).
040800
040900*MARCA O CONTEXTO COMO ACUMULADO DO EXERCICIO (YTD) CORRENTE.
041000 01  WS-LISTA-PALAVRA-ACUM.
041100     02  FILLER PIC X(12) VALUE "ACUMULADO".
041200     02  FILLER PIC X(12) VALUE "YTD".
041300     02  FILLER PIC X(12) VALUE "ACCUMULATED".
041400 01  TAB-PALAVRA-ACUM REDEFINES WS-LISTA-PALAVRA-ACUM.
041500     02  PC-PALAVRA OCCURS 3 TIMES PIC X(12).
041600
041700*ACUMULADO ANTERIOR EXIGE DUAS PALAVRAS NA ORDEM (1A ANTES DA 2A)
041800 01  WS-LISTA-PALAVRA-ACUM-ANT.
041900     02  FILLER.
042000       03  FILLER PIC X(12) VALUE "ACUMULADO".
042100       03  FILLER PIC X(12) VALUE "ANTERIOR".
042200     02  FILLER.
042300       03  FILLER PIC X(12) VALUE "YTD".
042400       03  FILLER PIC X(12) VALUE "PREV".
042500 01  TAB-PALAVRA-ACUM-ANT REDEFINES WS-LISTA-PALAVRA-ACUM-ANT.
042600     02  PQ-PAR OCCURS 2 TIMES.
042700         03  PQ-PRIMEIRA         PIC X(12).
042800         03  PQ-SEGUNDA          PIC X(12).
042900
043000*-----------------------------------------------------------------
043100*PADROES DE SECAO DENTRO DE CADA DEMONSTRATIVO (RELATORIO)
043200*-----------------------------------------------------------------
043300*PALAVRAS QUE, DENTRO DO BALANCO, SEPARAM O QUE E ATIVO DO
043400*QUE E PASSIVO/PATRIMONIO - VER 5412-TESTA-PADRAO-ATIVO.
043500 01  WS-LISTA-SEC-ATIVO.
043600     02  FILLER PIC X(22) VALUE "ASSET".
043700     02  FILLER PIC X(22) VALUE "ACTIVO".
043800     02  FILLER PIC X(22) VALUE "CASH".
043900     02  FILLER PIC X(22) VALUE "INVENTORY".
044000     02  FILLER PIC X(22) VALUE "RECEIVABLE".
044100     02  FILLER PIC X(22) VALUE "PROPERTY".
044200     02  FILLER PIC X(22) VALUE "INVESTMENT".
044300 01  TAB-SEC-ATIVO REDEFINES WS-LISTA-SEC-ATIVO.
044400     02  SA-PADRAO OCCURS 7 TIMES PIC X(22).
044500
044600*IDEM ACIMA, PARA A SECAO DE PASSIVO DO BALANCO.
044700 01  WS-LISTA-SEC-PASSIVO.
044800     02  FILLER PIC X(22) VALUE "LIABILITY".
044900     02  FILLER PIC X(22) VALUE "PASIVO".
045000     02  FILLER PIC X(22) VALUE "PAYABLE".
045100     02  FILLER PIC X(22) VALUE "DEBT".
045200     02  FILLER PIC X(22) VALUE "BORROWING".
045300     02  FILLER PIC X(22) VALUE "LOAN".
045400 01  TAB-SEC-PASSIVO REDEFINES WS-LISTA-SEC-PASSIVO.
045500     02  SP-PADRAO OCCURS 6 TIMES PIC X(22).
045600
045700*IDEM ACIMA, PARA A SECAO DE PATRIMONIO LIQUIDO DO BALANCO.
045800 01  WS-LISTA-SEC-PATRIMONIO.
045900     02  FILLER PIC X(22) VALUE "EQUITY".
046000     02  FILLER PIC X(22) VALUE "PATRIMONIO".
046100     02  FILLER PIC X(22) VALUE "CAPITAL".
046200     02  FILLER PIC X(22) VALUE "RETAINED".
046300     02  FILLER PIC X(22) VALUE "EARNING".
046400     02  FILLER PIC X(22) VALUE "RESERVE".
046500     02  FILLER PIC X(22) VALUE "SHARE".
046600 01  TAB-SEC-PATRIMONIO REDEFINES WS-LISTA-SEC-PATRIMONIO.
046700     02  SE-PADRAO OCCURS 7 TIMES PIC X(22).
046800
046900*DENTRO DO RESULTADO, SEPARA RECEITA DE DESPESA - VER
047000*5426-TESTA-PADRAO-RECEITA.
047100 01  WS-LISTA-SEC-RECEITA.
047200     02  FILLER PIC X(22) VALUE "REVENUE".
047300     02  FILLER PIC X(22) VALUE "INGRESO".
047400     02  FILLER PIC X(22) VALUE "INCOME".
047500     02  FILLER PIC X(22) VALUE "SALE".
047600     02  FILLER PIC X(22) VALUE "VENTA".
047700 01  TAB-SEC-RECEITA REDEFINES WS-LISTA-SEC-RECEITA.
047800     02  SR-PADRAO OCCURS 5 TIMES PIC X(22).
047900
048000*IDEM ACIMA, PARA A SECAO DE DESPESA DO RESULTADO.
048100 01  WS-LISTA-SEC-DESPESA.
048200     02  FILLER PIC X(22) VALUE "EXPENSE".
048300     02  FILLER PIC X(22) VALUE "GASTO".
048400     02  FILLER PIC X(22) VALUE "COST".
048500     02  FILLER PIC X(22) VALUE "COSTO".
048600     02  FILLER PIC X(22) VALUE "CHARGE".
048700 01  TAB-SEC-DESPESA REDEFINES WS-LISTA-SEC-DESPESA.
048800     02  SD-PADRAO OCCURS 5 TIMES PIC X(22).
048900
049000*IDENTIFICA A LINHA DE LUCRO/PREJUIZO DENTRO DO RESULTADO.
049100 01  WS-LISTA-SEC-LUCRO.
049200     02  FILLER PIC X(22) VALUE "PROFIT".
049300     02  FILLER PIC X(22) VALUE "LOSS".
049400     02  FILLER PIC X(22) VALUE "GANANCIA".
049500     02  FILLER PIC X(22) VALUE "PERDIDA".
049600     02  FILLER PIC X(22) VALUE "RESULTADO".
049700     02  FILLER PIC X(22) VALUE "EARNING".
049800 01  TAB-SEC-LUCRO REDEFINES WS-LISTA-SEC-LUCRO.
049900     02  SL-PADRAO OCCURS 6 TIMES PIC X(22).
050000
050100*FATOS DO RESULTADO QUE NAO CASARAM COM RECEITA, DESPESA NEM
050200*LUCRO CAEM AQUI (SECAO "OUTROS").
050300 01  WS-LISTA-SEC-OUTROS.
050400     02  FILLER PIC X(22) VALUE "TAX".
050500     02  FILLER PIC X(22) VALUE "IMPUESTO".
050600     02  FILLER PIC X(22) VALUE "COMPREHENSIVE".
050700     02  FILLER PIC X(22) VALUE "OTHER".
050800     02  FILLER PIC X(22) VALUE "OTRO".
050900     02  FILLER PIC X(22) VALUE "DIVIDEND".
051000 01  TAB-SEC-OUTROS REDEFINES WS-LISTA-SEC-OUTROS.
051100     02  SO-PADRAO OCCURS 6 TIMES PIC X(22).
051200
051300*DENTRO DO FLUXO DE CAIXA, SEPARA A ATIVIDADE OPERACIONAL DAS
051400*DEMAIS - VER 5442-TESTA-PADRAO-OPERACIONAL.
051500 01  WS-LISTA-SEC-OPERACIONAL.
051600     02  FILLER PIC X(22) VALUE "OPERATING".
051700     02  FILLER PIC X(22) VALUE "OPERACION".
051800     02  FILLER PIC X(22) VALUE "OPERATION".
051900 01  TAB-SEC-OPERACIONAL REDEFINES WS-LISTA-SEC-OPERACIONAL.
052000     02  SF1-PADRAO OCCURS 3 TIMES PIC X(22).
052100
052200*IDEM ACIMA, PARA A ATIVIDADE DE INVESTIMENTO DO FLUXO DE CAIXA.
052300 01  WS-LISTA-SEC-INVESTIMENTO.
052400     02  FILLER PIC X(22) VALUE "INVESTING".
052500     02  FILLER PIC X(22) VALUE "INVERSION".
052600     02  FILLER PIC X(22) VALUE "INVESTMENT".
052700 01  TAB-SEC-INVESTIMENTO REDEFINES WS-LISTA-SEC-INVESTIMENTO.
052800     02  SF2-PADRAO OCCURS 3 TIMES PIC X(22).
052900
053000*IDEM ACIMA, PARA A ATIVIDADE DE FINANCIAMENTO DO FLUXO DE CAIXA.
053100 01  WS-LISTA-SEC-FINANCIAMENTO.
053200     02  FILLER PIC X(22) VALUE "FINANCING".
053300     02  FILLER PIC X(22) VALUE "FINANC".
053400 01  TAB-SEC-FINANCIAMENTO REDEFINES WS-LISTA-SEC-FINANCIAMENTO.
053500     02  SF3-PADRAO OCCURS 2 TIMES PIC X(22).
053600
053700*IDENTIFICA A LINHA DE VARIACAO/SALDO DE CAIXA DO PERIODO.
053800 01  WS-LISTA-SEC-CAIXA.
053900     02  FILLER PIC X(22) VALUE "CASHANDCASHEQUIVALENT".
054000     02  FILLER PIC X(22) VALUE "EFECTIVO".
054100     02  FILLER PIC X(22) VALUE "NETINCREASE".
054200     02  FILLER PIC X(22) VALUE "NETDECREASE".
054300     02  FILLER PIC X(22) VALUE "BEGINNING".
054400     02  FILLER PIC X(22) VALUE "END".
054500 01  TAB-SEC-CAIXA REDEFINES WS-LISTA-SEC-CAIXA.
054600     02  SF4-PADRAO OCCURS 6 TIMES PIC X(22).
054700*-----------------------------------------------------------------
054800*AREA DE CONVERSAO TEXTO -> NUMERICO (SEM ARREDONDAMENTO)
054900*-----------------------------------------------------------------
055000 01  WS-AREA-CONVERSAO.
055100     02  WS-CONV-SINAL           PIC X(01) VALUE SPACE.
055200     02  WS-CONV-PARTE-INT       PIC X(15) VALUE SPACES.
055300     02  WS-CONV-PARTE-DEC       PIC X(05) VALUE SPACES.
055400     02  WS-CONV-DEC-2           PIC X(02) VALUE "00".
055500     02  WS-CONV-QTD-PARTES      PIC S9(02) COMP VALUE ZERO.
055600     02  WS-CONV-TAM-INT         PIC S9(02) COMP VALUE ZERO.
055700     02  WS-CONV-TAM-DEC         PIC S9(02) COMP VALUE ZERO.
055800     02  WS-CONV-VALIDO-SN       PIC X(01) VALUE "S".
055900         88  WS-CONV-VALIDO              VALUE "S".
056000    02  FILLER                  PIC X(01) VALUE SPACE.
056100 01  WS-VALOR-NUM-PARTES.
056200     02  WS-VALOR-NUM-PARTE-INT  PIC 9(13).
056300     02  WS-VALOR-NUM-PARTE-DEC  PIC 9(02).
056400    02  FILLER                  PIC X(01) VALUE SPACE.
056500 01  WS-VALOR-NUM-COMPOSTO REDEFINES WS-VALOR-NUM-PARTES
056600                             PIC 9(13)V99.
056700
056800*-----------------------------------------------------------------
056900*AREA DE FORMATACAO DO NOME DO CONCEITO PARA IMPRESSAO
057000*-----------------------------------------------------------------
057100 01  WS-AREA-NOME-CONCEITO.
057200     02  WS-NOME-ENTRADA-CONCEITO PIC X(50) VALUE SPACES.
057300     02  WS-NOME-TAM-ENTRADA     PIC S9(02) COMP VALUE ZERO.
057400     02  WS-NOME-TAM-FORMATADO   PIC S9(02) COMP VALUE ZERO.
057500     02  WS-NOME-SEM-PREFIXO     PIC X(50) VALUE SPACES.
057600     02  WS-NOME-FORMATADO       PIC X(70) VALUE SPACES.
057700     02  WS-NOME-POS-ENTRADA     PIC S9(02) COMP VALUE ZERO.
057800     02  WS-NOME-POS-SAIDA       PIC S9(02) COMP VALUE ZERO.
057900     02  WS-NOME-CARACTER        PIC X(01) VALUE SPACE.
058000     02  WS-NOME-PRIMEIRO-SN     PIC X(01) VALUE "S".
058100         88  WS-NOME-E-PRIMEIRO          VALUE "S".
058200     02  WS-NOME-CAP-ANTERIOR-SN PIC X(01) VALUE "S".
058300         88  WS-NOME-VEIO-DE-ESPACO      VALUE "S".
058400
058500*-----------------------------------------------------------------
058600*AREA DE FORMATACAO DO VALOR MONETARIO PARA IMPRESSAO
058700*-----------------------------------------------------------------
058800    02  FILLER                  PIC X(01) VALUE SPACE.
058900 01  WS-AREA-VALOR-MOEDA.
059000     02  WS-VALOR-EDITADO        PIC -Z,ZZZ,ZZZ,ZZ9.99.
059100     02  WS-LINHA-VALOR-MOEDA    PIC X(40) VALUE SPACES.
059200
059300*-----------------------------------------------------------------
059400*LINHAS DE MONTAGEM DO RELATORIO FINANCEIRO
059500*-----------------------------------------------------------------
059600    02  FILLER                  PIC X(01) VALUE SPACE.
059700 01  WS-LINHA-SAIDA              PIC X(131) VALUE SPACES.
059800 01  WS-TITULO-DEMONSTRATIVO     PIC X(40)  VALUE SPACES.
059900 01  WS-SUBLINHA-DEMONSTRATIVO   PIC X(40)  VALUE SPACES.
060000 01  WS-NOME-SECAO               PIC X(30)  VALUE SPACES.
060100 01  WS-ROTULO-PERIODO           PIC X(20)  VALUE SPACES.
060200 01  WS-SECAO-TEM-DADO-SN        PIC X(01)  VALUE "N".
060300     88  WS-SECAO-TEM-DADO               VALUE "S".
060400 01  WS-PERIODO-TEM-DADO-SN      PIC X(01)  VALUE "N".
060500     88  WS-PERIODO-TEM-DADO             VALUE "S".
060600
060700*-----------------------------------------------------------------
060800*AREA DE APOIO DA VISAO PIVO
060900*-----------------------------------------------------------------
061000 01  WS-COLUNAS-PIVO.
061100     02  WS-COLUNA-PIVO OCCURS 4 TIMES.
061200         03  WS-COL-CONTEXTO-ID  PIC X(40) VALUE SPACES.
061300         03  WS-COL-USADA-SN     PIC X(01) VALUE "N".
061400             88  WS-COL-USADA            VALUE "S".
061500    02  FILLER                  PIC X(01) VALUE SPACE.
061600 01  WS-QTD-COLUNAS-PIVO         PIC S9(02) COMP VALUE ZERO.
061700 01  WS-CELULA-PIVO              PIC -Z,ZZZ,ZZZ,ZZ9.99.
061800 01  WS-CELULA-ENCONTRADA-SN     PIC X(01) VALUE "N".
061900     88  WS-CELULA-ENCONTRADA            VALUE "S".
062000 01  WS-PONTEIRO-PIVO            PIC S9(03) COMP VALUE 1.
062100 01  WS-PIVO-CONCEITO-BUSCA      PIC X(50) VALUE SPACES.
062200
062300*-----------------------------------------------------------------
062400*TOP-10 DE CONCEITOS MAIS FREQUENTES (RESUMO DE DADOS)
062500*-----------------------------------------------------------------
062600 01  TAB-TOP10.
062700     02  T10-OCORRENCIA OCCURS 10 TIMES INDEXED BY IDX-TOP10.
062800         03  T10-CONCEITO-PREFIXADO PIC X(50) VALUE SPACES.
062900         03  T10-CONTADOR           PIC S9(08) COMP VALUE ZERO.
063000    02  FILLER                  PIC X(01) VALUE SPACE.
063100 01  WS-QTD-TOP10                PIC S9(02) COMP VALUE ZERO.
063200
063300*-----------------------------------------------------------------
063400*LISTA DE UNIDADES DISTINTAS PARA O RESUMO DE DADOS
063500*-----------------------------------------------------------------
063600 01  TAB-UNIDADES.
063700    02  FILLER                  PIC X(01) VALUE SPACE.
063800     02  TU-OCORRENCIA OCCURS 1 TO 200 TIMES
063900                       DEPENDING ON WS-QTD-UNIDADES
064000                       INDEXED BY IDX-UNIDADE.
064100         03  TU-UNIDADE          PIC X(10).
064200 77  WS-QTD-UNIDADES             PIC S9(04) COMP VALUE ZERO.
064300 01  WS-LISTA-UNIDADES-IMPRESSA  PIC X(120) VALUE SPACES.
064400
064500*-----------------------------------------------------------------
064600*LISTA DE CONCEITOS SIMPLES (SEM PREFIXO) PARA O RESUMO DE DADOS
064700*-----------------------------------------------------------------
064800 01  TAB-CONCEITOS-SIMPLES.
064900    02  FILLER                  PIC X(01) VALUE SPACE.
065000     02  TS-OCORRENCIA OCCURS 1 TO 2000 TIMES
065100                       DEPENDING ON WS-QTD-CONCEITOS-SIMPLES
065200                       INDEXED BY IDX-CONCEITO-SIMPLES.
065300         03  TS-CONCEITO         PIC X(40).
065400 77  WS-QTD-CONCEITOS-SIMPLES    PIC S9(08) COMP VALUE ZERO.
065500 01  WS-CONTADOR-EDITADO         PIC ZZZ,ZZZ,ZZ9.
065600 01  WS-PONTEIRO-UNIDADES        PIC S9(03) COMP VALUE 1.
065700
065800*-----------------------------------------------------------------
065900*DEMAIS AREAS DE TRABALHO E DATA DE PROCESSAMENTO DO LOTE
066000*-----------------------------------------------------------------
066100 01  WS-DATA-PROCESSAMENTO.
066200     02  WS-DP-ANO               PIC 9(04).
066300     02  WS-DP-MES               PIC 9(02).
066400     02  WS-DP-DIA               PIC 9(02).
066500    02  FILLER                  PIC X(01) VALUE SPACE.
066600 01  WS-SUBSCRITOS.
066700     02  WS-I                    PIC S9(04) COMP VALUE ZERO.
066800     02  WS-J                    PIC S9(04) COMP VALUE ZERO.
066900     02  WS-K                    PIC S9(04) COMP VALUE ZERO.
067000     02  WS-CONTADOR-LINHAS      PIC S9(06) COMP VALUE ZERO.
067100    02  FILLER                  PIC X(01) VALUE SPACE.
067200 01  WS-COMPARA-SN               PIC X(01) VALUE "N".
067300     88  WS-ACHOU                        VALUE "S".
067400 01  WS-MAIOR-CONTADOR           PIC S9(08) COMP VALUE ZERO.
067500 01  WS-INDICE-MAIOR             PIC S9(04) COMP VALUE ZERO.
067600*-----------------------------------------------------------------
067700*-----------------------------------------------------------------
067800*AREAS DE TROCA PARA ORDENACAO POR BOLHA DAS TABELAS EM MEMORIA
067900*-----------------------------------------------------------------
068000 01  WS-TROCA-CONCEITO.
068100     02  WS-TC-CONCEITO-PREFIXADO PIC X(50).
068200     02  WS-TC-CONTADOR           PIC S9(08) COMP.
068300     02  WS-TC-BANDEIRA-BALANCO   PIC X(01).
068400     02  WS-TC-BANDEIRA-RESULTADO PIC X(01).
068500     02  WS-TC-BANDEIRA-FLUXO     PIC X(01).
068600    02  FILLER                  PIC X(01) VALUE SPACE.
068700 01  WS-TROCA-CONTEXTO.
068800     02  WS-TX-CONTEXTO-ID        PIC X(40).
068900     02  WS-TX-CONTADOR           PIC S9(08) COMP.
069000     02  WS-TX-JA-USADO-SN        PIC X(01).
069100    02  FILLER                  PIC X(01) VALUE SPACE.
069200 01  WS-TROCA-TOP10.
069300     02  WS-T10-CONCEITO-PREFIXADO PIC X(50).
069400     02  WS-T10-CONTADOR           PIC S9(08) COMP.
069500*-----------------------------------------------------------------
069600*-----------------------------------------------------------------
069700*AREAS DE APOIO A CATEGORIZACAO, AO PASSO IFRS E A COMPARACAO DE
069800*TEXTO EM MAIUSCULAS (TECNICA DE SUBSTRING VIA INSPECT)
069900*-----------------------------------------------------------------
070000    02  FILLER                  PIC X(01) VALUE SPACE.
070100 01  WS-AREA-PADRAO.
070200     02  WS-CONCEITO-MAIUSC      PIC X(50) VALUE SPACES.
070300     02  WS-CONTEXTO-MAIUSC      PIC X(40) VALUE SPACES.
070400     02  WS-TAM-PADRAO           PIC S9(02) COMP VALUE ZERO.
070500     02  WS-TAM-PADRAO-2         PIC S9(02) COMP VALUE ZERO.
070600     02  WS-QTD-ACHADOS          PIC S9(02) COMP VALUE ZERO.
070700     02  WS-POS-DOISPONTOS       PIC S9(02) COMP VALUE ZERO.
070800     02  WS-POS-PRIMEIRA         PIC S9(02) COMP VALUE ZERO.
070900     02  WS-POS-SEGUNDA          PIC S9(02) COMP VALUE ZERO.
071000     02  WS-POS-RESTO            PIC S9(02) COMP VALUE ZERO.
071100     02  WS-TAM-RESTO            PIC S9(02) COMP VALUE ZERO.
071200
071300    02  FILLER                  PIC X(01) VALUE SPACE.
071400 01  WS-AREA-IFRS.
071500     02  WS-PREFIXO-IFRS         PIC X(20) VALUE SPACES.
071600     02  WS-TAM-PREFIXO-IFRS     PIC S9(02) COMP VALUE ZERO.
071700     02  WS-PREFIXO-IFRS-SN      PIC X(01) VALUE "N".
071800         88  WS-TEM-PREFIXO-IFRS         VALUE "S".
071900
072000*-----------------------------------------------------------------
072100*TOP-4 CONTEXTOS POR VOLUME (RATEIO DE FALLBACK DOS SLOTS)
072200*-----------------------------------------------------------------
072300    02  FILLER                  PIC X(01) VALUE SPACE.
072400 01  WS-TOP4-CONTEXTOS.
072500     02  WS-TOP4-CTX OCCURS 4 TIMES PIC X(40) VALUE SPACES.
072600    02  FILLER                  PIC X(01) VALUE SPACE.
072700 01  WS-QTD-TOP4-CTX             PIC S9(02) COMP VALUE ZERO.
072800
072900*-----------------------------------------------------------------
073000*AREA DE "PARAMETROS" DA ROTINA DE EXTRACAO DO DEMONSTRATIVO
073100*(A ROTINA NAO USA CALL - OS "PARAMETROS" SAO POSICOES FIXAS DE
073200*TRABALHO, PREENCHIDAS PELO PARAGRAFO CHAMADOR ANTES DO PERFORM)
073300*-----------------------------------------------------------------
073400 01  WS-PARM-EXTRACAO.
073500     02  WS-CATEGORIA-ATUAL      PIC X(01) VALUE SPACE.
073600     02  WS-CONTEXTO-BUSCA       PIC X(40) VALUE SPACES.
073700    02  FILLER                  PIC X(01) VALUE SPACE.
073800 01  WS-ENCONTROU-SN             PIC X(01) VALUE "N".
073900     88  WS-ENCONTROU                    VALUE "S".
074000
074100*-----------------------------------------------------------------
074200*LISTA DE FATOS SELECIONADOS PARA UM DEMONSTRATIVO/PERIODO
074300*(SUBSCRITOS DENTRO DE TAB-FATOS, NA ORDEM ORIGINAL DO ARQUIVO)
074400*-----------------------------------------------------------------
074500 01  WS-SELECAO-DEMONSTRATIVO.
074600    02  FILLER                  PIC X(01) VALUE SPACE.
074700     02  WS-SEL-OCORRENCIA OCCURS 1 TO 6000 TIMES
074800                       DEPENDING ON WS-QTD-SELECAO
074900                       INDEXED BY IDX-SEL.
075000         03  WS-SEL-IDX-FATO     PIC S9(04) COMP.
075100 77  WS-QTD-SELECAO              PIC S9(04) COMP VALUE ZERO.
075200
075300*-----------------------------------------------------------------
075400*FLAGS DE "JA ENTROU NO TOP-10" PARA A SELECAO DO RESUMO DE DADOS
075500*-----------------------------------------------------------------
075600 01  WS-FLAGS-TOP10.
075700    02  FILLER                  PIC X(01) VALUE SPACE.
075800     02  WS-CONCEITO-USADO-TOP10 OCCURS 1 TO 2000 TIMES
075900                       DEPENDING ON WS-QTD-CONCEITOS
076000                       PIC X(01) VALUE "N".
076100
076200*-----------------------------------------------------------------
076300*AREA COMPLEMENTAR DE FORMATACAO DO NOME DO CONCEITO
076400*-----------------------------------------------------------------
076500 01  WS-NOME-APOS-PREFIXO         PIC X(50) VALUE SPACES.
076600*-----------------------------------------------------------------
076700 PROCEDURE DIVISION.
076800*-----------------------------------------------------------------
076900*ROTINA PRINCIPAL - CONDUZ TODO O LOTE DE APURACAO DE FATOS
077000*-----------------------------------------------------------------
077100 INICIO.
077200     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-FIM-ABRE-ARQUIVOS.
077300     PERFORM 1000-CARGA-FATOS  THRU 1000-FIM-CARGA-FATOS.
077400     PERFORM 0200-EXECUTA-LOTE THRU 0200-FIM-EXECUTA-LOTE.
077500     PERFORM 0900-FECHA-ARQUIVOS THRU 0900-FIM-FECHA-ARQUIVOS.
077600     PERFORM 0950-TERMINO THRU 0950-FIM-TERMINO.
077700     STOP RUN.
077800*-------------------------------------------------------------------
077900*ABERTURA DOS ARQUIVOS DO LOTE. SE O FATIN NAO ABRIR, O LOTE E
078000*TRATADO COMO VAZIO E O RETURN-CODE 16 FICA ARMADO PARA O JCL -
078100*NAO ADIANTA ABRIR OS ARQUIVOS DE SAIDA SE NAO HA O QUE PROCESSAR.
078200*-------------------------------------------------------------------
078300 0100-ABRE-ARQUIVOS.
078400     OPEN INPUT FATOS-FILE.
078500     IF ARQST-FATOS NOT = "00"
078600         DISPLAY "FATOS - ERRO AO ABRIR FATIN - STATUS "
078700     ARQST-FATOS
078800         MOVE 16 TO WS-CODIGO-RETORNO
078900         MOVE "S" TO WS-LOTE-VAZIO-SN
079000         GO TO 0100-FIM-ABRE-ARQUIVOS
079100     END-IF.
079200     OPEN OUTPUT RELATORIO-FILE.
079300     OPEN OUTPUT PIVOT-FILE.
079400     OPEN OUTPUT PLANO-FILE.
079500 0100-FIM-ABRE-ARQUIVOS.
079600     EXIT.
079700*-------------------------------------------------------------------
079800*PASSO PRINCIPAL DO LOTE. A ORDEM DAS CHAMADAS ABAIXO E FIXA E
079900*FOI ACERTADA COM A CONTROLADORIA: RESUMO DE DADOS PRIMEIRO (PARA
080000*APARECER NO CONSOLE MESMO SE UM PASSO POSTERIOR FALHAR), DEPOIS
080100*CATEGORIZACAO E CONTEXTOS, RELATORIO, ORDENACAO PARA O PIVO E,
080200*POR FIM, VISAO PIVO E EXPORTACAO PLANA DOS FATOS.
080300*-------------------------------------------------------------------
080400 0200-EXECUTA-LOTE.
080500     IF LOTE-VAZIO
080600         GO TO 0200-FIM-EXECUTA-LOTE
080700     END-IF.
080800     PERFORM 8000-IMPRIME-RESUMO     THRU 8000-FIM-IMPRIME-RESUMO.
080900     PERFORM 2500-CATEGORIZA-CONCEITOS
081000                                      THRU
081100     2500-FIM-CATEGORIZA-CONCEITOS.
081200     PERFORM 3000-IDENTIFICA-CONTEXTOS
081300                                      THRU
081400     3000-FIM-IDENTIFICA-CONTEXTOS.
081500     PERFORM 5000-GERA-RELATORIOS    THRU
081600     5000-FIM-GERA-RELATORIOS.
081700     PERFORM 2200-ORDENA-CONCEITOS   THRU
081800     2200-FIM-ORDENA-CONCEITOS.
081900     PERFORM 6000-GERA-PIVO          THRU 6000-FIM-GERA-PIVO.
082000     PERFORM 7000-EXPORTA-PLANO      THRU 7000-FIM-EXPORTA-PLANO.
082100 0200-FIM-EXECUTA-LOTE.
082200     EXIT.
082300*-------------------------------------------------------------------
082400*FECHAMENTO DOS ARQUIVOS. OS DE SAIDA SO FORAM ABERTOS SE O
082500*FATIN ABRIU CORRETAMENTE (CODIGO DE RETORNO DIFERENTE DE 16),
082600*SENAO O CLOSE DARIA ERRO DE ARQUIVO NAO ABERTO.
082700*-------------------------------------------------------------------
082800 0900-FECHA-ARQUIVOS.
082900     CLOSE FATOS-FILE.
083000     IF WS-CODIGO-RETORNO NOT = 16
083100         CLOSE RELATORIO-FILE
083200         CLOSE PIVOT-FILE
083300         CLOSE PLANO-FILE
083400     END-IF.
083500 0900-FIM-FECHA-ARQUIVOS.
083600     EXIT.
083700*-----------------------------------------------------------------
083800*ENCERRAMENTO DO LOTE - DEVOLVE O RETURN-CODE PARA O JCL. QUANDO O
083900*LOTE VEIO VAZIO (SEM FATOS LIDOS, POR ARQUIVO SEM REGISTROS OU
084000*POR FALHA NA ABERTURA) O CODIGO 1 E DEVOLVIDO, POR EXIGENCIA DA
084100*CONTROLADORIA (VER CTL-0125); SE O ARQUIVO NAO ABRIU, O CODIGO
084200*JA FOI ARMADO EM 0100-ABRE-ARQUIVOS E NAO E SOBRESCRITO AQUI.
084300*-----------------------------------------------------------------
084400 0950-TERMINO.
084500     IF LOTE-VAZIO
084600         IF WS-CODIGO-RETORNO = ZERO
084700             MOVE 1 TO WS-CODIGO-RETORNO
084800         END-IF
084900     ELSE
085000         DISPLAY "FATOS - PROCESSAMENTO DO LOTE CONCLUIDO"
085100     END-IF.
085200     MOVE WS-CODIGO-RETORNO TO RETURN-CODE.
085300 0950-FIM-TERMINO.
085400     EXIT.
085500*-----------------------------------------------------------------
085600*CARGA DOS FATOS - LE O ARQUIVO INTEIRO E MONTA AS TABELAS EM
085700*MEMORIA (FATOS, CONCEITOS DISTINTOS, CONTEXTOS DISTINTOS E
085800*UNIDADES DISTINTAS SAO TODAS ACUMULADAS NESTA UNICA PASSADA)
085900*-----------------------------------------------------------------
086000 1000-CARGA-FATOS.
086100     IF LOTE-VAZIO
086200         GO TO 1000-FIM-CARGA-FATOS
086300     END-IF.
086400     MOVE "N" TO WS-FIM-FATOS-SN.
086500     PERFORM 1100-LE-FATO THRU 1100-FIM-LE-FATO.
086600     PERFORM 1300-PROCESSA-UM-FATO THRU 1300-FIM-PROCESSA-UM-FATO
086700         UNTIL FIM-DOS-FATOS.
086800     IF WS-QTD-FATOS = ZERO
086900         MOVE "S" TO WS-LOTE-VAZIO-SN
087000         DISPLAY "No facts were extracted"
087100     END-IF.
087200 1000-FIM-CARGA-FATOS.
087300     EXIT.
087400*-------------------------------------------------------------------
087500*LEITURA SEQUENCIAL DE UM REGISTRO DO FATIN. FIM DE ARQUIVO
087600*LIGA A CHAVE FIM-DOS-FATOS, QUE CONTROLA O LACO DE CARGA.
087700*-------------------------------------------------------------------
087800 1100-LE-FATO.
087900     READ FATOS-FILE INTO REG-FATO
088000         AT END MOVE "S" TO WS-FIM-FATOS-SN
088100     END-READ.
088200 1100-FIM-LE-FATO.
088300     EXIT.
088400*-----------------------------------------------------------------
088500*NORMALIZACAO DO FATO CORRENTE (UNIDADE EM BRANCO E FLAG NUMERICO)
088600*-----------------------------------------------------------------
088700 1200-NORMALIZA-FATO.
088800     IF RF-UNIDADE = SPACES
088900         MOVE "NoUnit" TO RF-UNIDADE
089000     END-IF.
089100     PERFORM 1250-CONVERTE-VALOR-NUMERICO THRU
089200     1250-FIM-CONVERTE-VALOR.
089300 1200-FIM-NORMALIZA-FATO.
089400     EXIT.
089500*-----------------------------------------------------------------
089600*CONVERSAO DO VALOR-TEXTO PARA VALOR NUMERICO, SEM USO DE FUNCAO
089700*INTRINSECA - O TEXTO E QUEBRADO NA PARTE INTEIRA E DECIMAL PELO
089800*PONTO, O SINAL E TRATADO A PARTE E AS DUAS PARTES SAO RECOMPOSTAS
089900*NUM CAMPO NUMERICO UNICO VIA REDEFINES (VER CTL-0058)
090000*-----------------------------------------------------------------
090100 1250-CONVERTE-VALOR-NUMERICO.
090200     MOVE SPACE  TO WS-CONV-SINAL.
090300     MOVE SPACES TO WS-CONV-PARTE-INT WS-CONV-PARTE-DEC.
090400     MOVE "00"   TO WS-CONV-DEC-2.
090500     MOVE ZERO   TO WS-CONV-QTD-PARTES WS-CONV-TAM-INT
090600                    WS-CONV-TAM-DEC.
090700     MOVE ZERO   TO WS-VALOR-NUM-PARTE-INT WS-VALOR-NUM-PARTE-DEC.
090800     MOVE "S"    TO WS-CONV-VALIDO-SN.
090900     IF RF-VALOR-TEXTO = SPACES
091000         MOVE "N" TO WS-CONV-VALIDO-SN
091100     END-IF.
091200     IF WS-CONV-VALIDO AND RF-VALOR-TEXTO NOT CLASSE-VALOR-TEXTO
091300         MOVE "N" TO WS-CONV-VALIDO-SN
091400     END-IF.
091500     IF WS-CONV-VALIDO
091600         UNSTRING RF-VALOR-TEXTO DELIMITED BY "."
091700             INTO WS-CONV-PARTE-INT WS-CONV-PARTE-DEC
091800             TALLYING IN WS-CONV-QTD-PARTES
091900         END-UNSTRING
092000
092100         IF WS-CONV-PARTE-INT(1:1) = "-"
092200             MOVE "-" TO WS-CONV-SINAL
092300         END-IF
092400         IF WS-CONV-PARTE-INT(1:1) = "+"
092500             MOVE "+" TO WS-CONV-SINAL
092600         END-IF
092700
092800         INSPECT WS-CONV-PARTE-INT TALLYING WS-CONV-TAM-INT
092900             FOR CHARACTERS BEFORE INITIAL SPACE
093000         IF WS-CONV-SINAL NOT = SPACE
093100             SUBTRACT 1 FROM WS-CONV-TAM-INT
093200         END-IF
093300
093400         IF WS-CONV-TAM-INT > 0
093500             IF WS-CONV-SINAL NOT = SPACE
093600                 IF WS-CONV-PARTE-INT(2:WS-CONV-TAM-INT) NOT
093700     NUMERIC
093800                     MOVE "N" TO WS-CONV-VALIDO-SN
093900                 ELSE
094000                     MOVE WS-CONV-PARTE-INT(2:WS-CONV-TAM-INT)
094100                          TO WS-VALOR-NUM-PARTE-INT
094200                 END-IF
094300             ELSE
094400                 IF WS-CONV-PARTE-INT(1:WS-CONV-TAM-INT) NOT
094500     NUMERIC
094600                     MOVE "N" TO WS-CONV-VALIDO-SN
094700                 ELSE
094800                     MOVE WS-CONV-PARTE-INT(1:WS-CONV-TAM-INT)
094900                          TO WS-VALOR-NUM-PARTE-INT
095000                 END-IF
095100             END-IF
095200         END-IF
095300
095400         IF WS-CONV-QTD-PARTES > 1
095500             INSPECT WS-CONV-PARTE-DEC TALLYING WS-CONV-TAM-DEC
095600                 FOR CHARACTERS BEFORE INITIAL SPACE
095700             IF WS-CONV-TAM-DEC = 1
095800                 STRING WS-CONV-PARTE-DEC(1:1) "0" DELIMITED BY
095900     SIZE
096000                     INTO WS-CONV-DEC-2
096100             END-IF
096200             IF WS-CONV-TAM-DEC > 1
096300                 MOVE WS-CONV-PARTE-DEC(1:2) TO WS-CONV-DEC-2
096400             END-IF
096500             IF WS-CONV-TAM-DEC > 0
096600                 IF WS-CONV-DEC-2 NOT NUMERIC
096700                     MOVE "N" TO WS-CONV-VALIDO-SN
096800                 ELSE
096900                     MOVE WS-CONV-DEC-2 TO WS-VALOR-NUM-PARTE-DEC
097000                 END-IF
097100             END-IF
097200         END-IF
097300     END-IF.
097400
097500     IF WS-CONV-VALIDO
097600         MOVE "Y" TO RF-FLAG-NUMERICO
097700         IF WS-CONV-SINAL = "-"
097800             COMPUTE RF-VALOR-NUMERICO = 0 - WS-VALOR-NUM-COMPOSTO
097900         ELSE
098000             MOVE WS-VALOR-NUM-COMPOSTO TO RF-VALOR-NUMERICO
098100         END-IF
098200     ELSE
098300         MOVE "N" TO RF-FLAG-NUMERICO
098400         MOVE ZERO TO RF-VALOR-NUMERICO
098500     END-IF.
098600 1250-FIM-CONVERTE-VALOR.
098700     EXIT.
098800*-----------------------------------------------------------------
098900*GRAVA O FATO CORRENTE NA TABELA E ATUALIZA AS TABELAS DE APOIO
099000*-----------------------------------------------------------------
099100 1300-PROCESSA-UM-FATO.
099200     ADD 1 TO WS-QTD-FATOS.
099300     IF RF-UNIDADE = SPACES
099400         ADD 1 TO WS-QTD-SEM-UNIDADE
099500     END-IF.
099600     PERFORM 1200-NORMALIZA-FATO THRU 1200-FIM-NORMALIZA-FATO.
099700     SET IDX-FATO TO WS-QTD-FATOS.
099800     MOVE RF-CONCEITO             TO TF-CONCEITO(IDX-FATO).
099900     MOVE RF-CONCEITO-PREFIXADO   TO
100000     TF-CONCEITO-PREFIXADO(IDX-FATO).
100100     MOVE RF-VALOR-TEXTO          TO TF-VALOR-TEXTO(IDX-FATO).
100200     MOVE RF-FLAG-NUMERICO        TO TF-FLAG-NUMERICO(IDX-FATO).
100300     MOVE RF-VALOR-NUMERICO       TO TF-VALOR-NUMERICO(IDX-FATO).
100400     MOVE RF-UNIDADE              TO TF-UNIDADE(IDX-FATO).
100500     MOVE RF-CONTEXTO-ID          TO TF-CONTEXTO-ID(IDX-FATO).
100600     MOVE RF-TIPO-PERIODO         TO TF-TIPO-PERIODO(IDX-FATO).
100700     MOVE RF-DATA-INSTANTE        TO TF-DATA-INSTANTE(IDX-FATO).
100800     MOVE RF-DATA-INICIO          TO TF-DATA-INICIO(IDX-FATO).
100900     MOVE RF-DATA-FIM             TO TF-DATA-FIM(IDX-FATO).
101000     PERFORM 2100-INSERE-CONCEITO THRU 2100-FIM-INSERE-CONCEITO.
101100     PERFORM 3100-INSERE-CONTEXTO THRU 3100-FIM-INSERE-CONTEXTO.
101200     PERFORM 8300-REGISTRA-UNIDADE THRU 8300-FIM-REGISTRA-UNIDADE.
101300     PERFORM 1100-LE-FATO THRU 1100-FIM-LE-FATO.
101400 1300-FIM-PROCESSA-UM-FATO.
101500     EXIT.
101600*-----------------------------------------------------------------
101700*ANALISE DE CONCEITOS - INSERE OU INCREMENTA O CONCEITO PREFIXADO
101800*DO FATO CORRENTE NA TABELA DE CONCEITOS DISTINTOS (CHAMADO A
101900*PARTIR DA CARGA, UM FATO POR VEZ, NA ORDEM ORIGINAL DO ARQUIVO)
102000*-----------------------------------------------------------------
102100 2100-INSERE-CONCEITO.
102200     MOVE "N" TO WS-COMPARA-SN.
102300     SET IDX-CONCEITO-B TO 1.
102400     PERFORM 2110-PROCURA-CONCEITO THRU 2110-FIM-PROCURA-CONCEITO
102500         UNTIL WS-ACHOU OR IDX-CONCEITO-B > WS-QTD-CONCEITOS.
102600     IF WS-ACHOU
102700         ADD 1 TO TC-CONTADOR(IDX-CONCEITO-B)
102800     ELSE
102900         ADD 1 TO WS-QTD-CONCEITOS
103000         SET IDX-CONCEITO TO WS-QTD-CONCEITOS
103100         MOVE TF-CONCEITO-PREFIXADO(IDX-FATO)
103200              TO TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
103300         MOVE 1  TO TC-CONTADOR(IDX-CONCEITO)
103400         MOVE "N" TO TC-BANDEIRA-BALANCO(IDX-CONCEITO)
103500         MOVE "N" TO TC-BANDEIRA-RESULTADO(IDX-CONCEITO)
103600         MOVE "N" TO TC-BANDEIRA-FLUXO(IDX-CONCEITO)
103700     END-IF.
103800 2100-FIM-INSERE-CONCEITO.
103900     EXIT.
104000*-------------------------------------------------------------------
104100*PROCURA LINEAR DO CONCEITO PREFIXADO JA CONHECIDO NA TABELA
104200*TAB-CONCEITOS. A TABELA E PEQUENA NO INICIO DO LOTE, POR ISSO
104300*A BUSCA SEQUENCIAL FOI MANTIDA - NAO HA GANHO EM ORDENAR AQUI.
104400*-------------------------------------------------------------------
104500 2110-PROCURA-CONCEITO.
104600     IF TC-CONCEITO-PREFIXADO(IDX-CONCEITO-B)
104700                            = TF-CONCEITO-PREFIXADO(IDX-FATO)
104800         MOVE "S" TO WS-COMPARA-SN
104900     ELSE
105000         SET IDX-CONCEITO-B UP BY 1
105100     END-IF.
105200 2110-FIM-PROCURA-CONCEITO.
105300     EXIT.
105400*-----------------------------------------------------------------
105500*ORDENACAO ASCENDENTE DA TABELA DE CONCEITOS (BOLHA), USADA SO
105600*NA MONTAGEM DA VISAO PIVO - O RESUMO DE DADOS PRECISA DA ORDEM
105700*DE PRIMEIRA OCORRENCIA E RODA ANTES DESTA ROTINA
105800*-----------------------------------------------------------------
105900 2200-ORDENA-CONCEITOS.
106000     MOVE "S" TO WS-COMPARA-SN.
106100     PERFORM 2210-PASSO-ORDENACAO THRU 2210-FIM-PASSO-ORDENACAO
106200         UNTIL WS-COMPARA-SN = "N".
106300 2200-FIM-ORDENA-CONCEITOS.
106400     EXIT.
106500*-------------------------------------------------------------------
106600*UMA PASSADA DO BUBBLE SORT SOBRE TAB-CONCEITOS, USADA PARA
106700*DEIXAR A LISTA DE CONCEITOS DISTINTOS EM ORDEM ASCENDENTE ANTES
106800*DA VISAO PIVO (LINHAS DO PIVO SAEM NA ORDEM ALFABETICA).
106900*-------------------------------------------------------------------
107000 2210-PASSO-ORDENACAO.
107100     MOVE "N" TO WS-COMPARA-SN.
107200     PERFORM 2220-COMPARA-TROCA THRU 2220-FIM-COMPARA-TROCA
107300         VARYING IDX-CONCEITO FROM 1 BY 1
107400         UNTIL IDX-CONCEITO NOT < WS-QTD-CONCEITOS.
107500 2210-FIM-PASSO-ORDENACAO.
107600     EXIT.
107700*-------------------------------------------------------------------
107800*COMPARA DUAS POSICOES ADJACENTES DA TABELA DE CONCEITOS E
107900*TROCA SE ESTIVEREM FORA DE ORDEM ALFABETICA.
108000*-------------------------------------------------------------------
108100 2220-COMPARA-TROCA.
108200     SET IDX-CONCEITO-B TO IDX-CONCEITO.
108300     SET IDX-CONCEITO-B UP BY 1.
108400     IF TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
108500            > TC-CONCEITO-PREFIXADO(IDX-CONCEITO-B)
108600         MOVE TC-OCORRENCIA(IDX-CONCEITO)   TO WS-TROCA-CONCEITO
108700         MOVE TC-OCORRENCIA(IDX-CONCEITO-B) TO
108800     TC-OCORRENCIA(IDX-CONCEITO)
108900         MOVE WS-TROCA-CONCEITO             TO
109000     TC-OCORRENCIA(IDX-CONCEITO-B)
109100         MOVE "S" TO WS-COMPARA-SN
109200     END-IF.
109300 2220-FIM-COMPARA-TROCA.
109400     EXIT.
109500*-----------------------------------------------------------------
109600*IDENTIFICACAO DE CONTEXTOS - INSERE OU INCREMENTA O CONTEXTO DO
109700*FATO CORRENTE NA TABELA DE CONTEXTOS DISTINTOS (CHAMADO A PARTIR
109800*DA CARGA, UM FATO POR VEZ)
109900*-----------------------------------------------------------------
110000 3100-INSERE-CONTEXTO.
110100     MOVE "N" TO WS-COMPARA-SN.
110200     SET IDX-CONTEXTO-B TO 1.
110300     PERFORM 3110-PROCURA-CONTEXTO THRU 3110-FIM-PROCURA-CONTEXTO
110400         UNTIL WS-ACHOU OR IDX-CONTEXTO-B > WS-QTD-CONTEXTOS.
110500     IF WS-ACHOU
110600         ADD 1 TO TX-CONTADOR(IDX-CONTEXTO-B)
110700     ELSE
110800         ADD 1 TO WS-QTD-CONTEXTOS
110900         SET IDX-CONTEXTO TO WS-QTD-CONTEXTOS
111000         MOVE TF-CONTEXTO-ID(IDX-FATO) TO
111100     TX-CONTEXTO-ID(IDX-CONTEXTO)
111200         MOVE 1   TO TX-CONTADOR(IDX-CONTEXTO)
111300         MOVE "N" TO TX-JA-USADO-SN(IDX-CONTEXTO)
111400     END-IF.
111500 3100-FIM-INSERE-CONTEXTO.
111600     EXIT.
111700*-------------------------------------------------------------------
111800*PROCURA LINEAR DO CONTEXTO JA CONHECIDO EM TAB-CONTEXTOS,
111900*MESMA TECNICA DE 2110-PROCURA-CONCEITO.
112000*-------------------------------------------------------------------
112100 3110-PROCURA-CONTEXTO.
112200     IF TX-CONTEXTO-ID(IDX-CONTEXTO-B) = TF-CONTEXTO-ID(IDX-FATO)
112300         MOVE "S" TO WS-COMPARA-SN
112400     ELSE
112500         SET IDX-CONTEXTO-B UP BY 1
112600     END-IF.
112700 3110-FIM-PROCURA-CONTEXTO.
112800     EXIT.
112900*-----------------------------------------------------------------
113000*REGISTRO DE UNIDADES DISTINTAS (CHAMADO A PARTIR DA CARGA)
113100*-----------------------------------------------------------------
113200 8300-REGISTRA-UNIDADE.
113300     MOVE "N" TO WS-COMPARA-SN.
113400     SET IDX-UNIDADE TO 1.
113500     PERFORM 8310-PROCURA-UNIDADE THRU 8310-FIM-PROCURA-UNIDADE
113600         UNTIL WS-ACHOU OR IDX-UNIDADE > WS-QTD-UNIDADES.
113700     IF NOT WS-ACHOU
113800         ADD 1 TO WS-QTD-UNIDADES
113900         SET IDX-UNIDADE TO WS-QTD-UNIDADES
114000         MOVE RF-UNIDADE TO TU-UNIDADE(IDX-UNIDADE)
114100     END-IF.
114200 8300-FIM-REGISTRA-UNIDADE.
114300     EXIT.
114400*-------------------------------------------------------------------
114500*PROCURA LINEAR DA UNIDADE JA CONHECIDA EM TAB-UNIDADES.
114600*-------------------------------------------------------------------
114700 8310-PROCURA-UNIDADE.
114800     IF TU-UNIDADE(IDX-UNIDADE) = RF-UNIDADE
114900         MOVE "S" TO WS-COMPARA-SN
115000     ELSE
115100         SET IDX-UNIDADE UP BY 1
115200     END-IF.
115300 8310-FIM-PROCURA-UNIDADE.
115400     EXIT.
115500*-----------------------------------------------------------------
115600*LOCALIZA O PREFIXO IFRS (SE HOUVER) ENTRE OS CONCEITOS DO LOTE -
115700*USADO NO PASSO ESPECIAL DE CATEGORIZACAO (VER CTL-0014)
115800*-----------------------------------------------------------------
115900 2050-LOCALIZA-PREFIXO-IFRS.
116000     MOVE SPACES TO WS-PREFIXO-IFRS.
116100     MOVE ZERO   TO WS-TAM-PREFIXO-IFRS.
116200     MOVE "N"    TO WS-PREFIXO-IFRS-SN.
116300     PERFORM 2051-VERIFICA-PREFIXO THRU 2051-FIM-VERIFICA-PREFIXO
116400         VARYING IDX-CONCEITO FROM 1 BY 1
116500         UNTIL WS-TEM-PREFIXO-IFRS OR IDX-CONCEITO >
116600     WS-QTD-CONCEITOS.
116700 2050-FIM-LOCALIZA-PREFIXO-IFRS.
116800     EXIT.
116900*-------------------------------------------------------------------
117000*COMPARA O PREFIXO DO CONCEITO CORRENTE COM UM DOS PREFIXOS DA
117100*LISTA DE PREFIXOS IFRS (TAB-PREFIXO-IFRS). BASTA UM ACHADO PARA
117200*LIGAR O INDICADOR - NAO PRECISA VARRER O RESTO DA LISTA.
117300*-------------------------------------------------------------------
117400 2051-VERIFICA-PREFIXO.
117500     MOVE ZERO TO WS-POS-DOISPONTOS.
117600     INSPECT TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
117700         TALLYING WS-POS-DOISPONTOS FOR CHARACTERS BEFORE INITIAL
117800     ":".
117900     IF WS-POS-DOISPONTOS > 0 AND WS-POS-DOISPONTOS < 50
118000         MOVE
118100     TC-CONCEITO-PREFIXADO(IDX-CONCEITO)(1:WS-POS-DOISPONTOS)
118200              TO WS-CONCEITO-MAIUSC
118300         INSPECT WS-CONCEITO-MAIUSC
118400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
118500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
118600         MOVE ZERO TO WS-QTD-ACHADOS
118700         INSPECT WS-CONCEITO-MAIUSC(1:WS-POS-DOISPONTOS)
118800             TALLYING WS-QTD-ACHADOS FOR ALL "IFRS"
118900         IF WS-QTD-ACHADOS > 0
119000             MOVE
119100     TC-CONCEITO-PREFIXADO(IDX-CONCEITO)(1:WS-POS-DOISPONTOS)
119200                  TO WS-PREFIXO-IFRS
119300             MOVE "S" TO WS-PREFIXO-IFRS-SN
119400             MOVE ZERO TO WS-TAM-PREFIXO-IFRS
119500             INSPECT WS-PREFIXO-IFRS TALLYING WS-TAM-PREFIXO-IFRS
119600                 FOR CHARACTERS BEFORE INITIAL SPACE
119700         END-IF
119800     END-IF.
119900 2051-FIM-VERIFICA-PREFIXO.
120000     EXIT.
120100*-----------------------------------------------------------------
120200*CATEGORIZACAO DE CONCEITOS EM BALANCO / RESULTADO / FLUXO DE
120300*CAIXA POR SUBSTRING (SEM CASE), PASSO ESPECIAL IFRS E REGRA DE
120400*FALLBACK QUANDO SOBRAM MENOS DE 5 CONCEITOS EM ALGUMA LISTA
120500*-----------------------------------------------------------------
120600 2500-CATEGORIZA-CONCEITOS.
120700     PERFORM 2050-LOCALIZA-PREFIXO-IFRS
120800                                 THRU
120900     2050-FIM-LOCALIZA-PREFIXO-IFRS.
121000     PERFORM 2505-CATEGORIZA-UM-CONCEITO
121100                                 THRU
121200     2505-FIM-CATEGORIZA-UM-CONCEITO
121300         VARYING IDX-CONCEITO FROM 1 BY 1
121400         UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS.
121500     PERFORM 2550-PASSO-IFRS     THRU 2550-FIM-PASSO-IFRS.
121600     MOVE ZERO TO WS-QTD-BALANCO WS-QTD-RESULTADO WS-QTD-FLUXO.
121700     PERFORM 2570-CONTA-CATEGORIAS
121800                                 THRU 2570-FIM-CONTA-CATEGORIAS
121900         VARYING IDX-CONCEITO FROM 1 BY 1
122000         UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS.
122100     PERFORM 2590-FALLBACK-CATEGORIA THRU
122200     2590-FIM-FALLBACK-CATEGORIA.
122300 2500-FIM-CATEGORIZA-CONCEITOS.
122400     EXIT.
122500*-------------------------------------------------------------------
122600*TESTA UM CONCEITO CONTRA AS TRES LISTAS DE PADRAO (BALANCO,
122700*RESULTADO E FLUXO DE CAIXA). O MESMO CONCEITO PODE CAIR EM MAIS
122800*DE UMA LISTA - ISSO E NORMAL E PREVISTO PELA CONTROLADORIA, POIS
122900*ALGUNS CONCEITOS (EX.: LUCRO LIQUIDO) APARECEM EM DOIS DEMONS-
123000*TRATIVOS DIFERENTES.
123100*-------------------------------------------------------------------
123200 2505-CATEGORIZA-UM-CONCEITO.
123300     MOVE TC-CONCEITO-PREFIXADO(IDX-CONCEITO) TO
123400     WS-CONCEITO-MAIUSC.
123500     INSPECT WS-CONCEITO-MAIUSC
123600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
123700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
123800     MOVE "N" TO WS-COMPARA-SN.
123900     PERFORM 2510-TESTA-PADRAO-BP THRU 2510-FIM-TESTA-PADRAO-BP.
124000     IF WS-ACHOU
124100         SET TC-E-BALANCO(IDX-CONCEITO) TO TRUE
124200     END-IF.
124300     MOVE "N" TO WS-COMPARA-SN.
124400     PERFORM 2520-TESTA-PADRAO-DR THRU 2520-FIM-TESTA-PADRAO-DR.
124500     IF WS-ACHOU
124600         SET TC-E-RESULTADO(IDX-CONCEITO) TO TRUE
124700     END-IF.
124800     MOVE "N" TO WS-COMPARA-SN.
124900     PERFORM 2530-TESTA-PADRAO-FC THRU 2530-FIM-TESTA-PADRAO-FC.
125000     IF WS-ACHOU
125100         SET TC-E-FLUXO(IDX-CONCEITO) TO TRUE
125200     END-IF.
125300 2505-FIM-CATEGORIZA-UM-CONCEITO.
125400     EXIT.
125500*-------------------------------------------------------------------
125600*VARRE A TABELA DE PADROES DO BALANCO PATRIMONIAL (TAB-PADRAO-BP)
125700*PROCURANDO UMA OCORRENCIA DO PADRAO DENTRO DO NOME DO CONCEITO.
125800*-------------------------------------------------------------------
125900 2510-TESTA-PADRAO-BP.
126000     PERFORM 2511-VERIFICA-PADRAO-BP THRU
126100     2511-FIM-VERIFICA-PADRAO-BP
126200         VARYING WS-J FROM 1 BY 1
126300         UNTIL WS-ACHOU OR WS-J > 26.
126400 2510-FIM-TESTA-PADRAO-BP.
126500     EXIT.
126600*-------------------------------------------------------------------
126700*TESTA UM UNICO PADRAO DA LISTA DE BALANCO CONTRA O CONCEITO
126800*CORRENTE, JA CONVERTIDO PARA MAIUSCULAS.
126900*-------------------------------------------------------------------
127000 2511-VERIFICA-PADRAO-BP.
127100     MOVE ZERO TO WS-TAM-PADRAO.
127200     INSPECT PB-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
127300         FOR CHARACTERS BEFORE INITIAL SPACE.
127400     MOVE ZERO TO WS-QTD-ACHADOS.
127500     IF WS-TAM-PADRAO > 0
127600         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
127700             FOR ALL PB-PADRAO(WS-J)(1:WS-TAM-PADRAO)
127800     END-IF.
127900     IF WS-QTD-ACHADOS > 0
128000         MOVE "S" TO WS-COMPARA-SN
128100     END-IF.
128200 2511-FIM-VERIFICA-PADRAO-BP.
128300     EXIT.
128400*-------------------------------------------------------------------
128500*VARRE A TABELA DE PADROES DA DEMONSTRACAO DE RESULTADO
128600*(TAB-PADRAO-DR) PROCURANDO UMA OCORRENCIA NO NOME DO CONCEITO.
128700*-------------------------------------------------------------------
128800 2520-TESTA-PADRAO-DR.
128900     PERFORM 2521-VERIFICA-PADRAO-DR THRU
129000     2521-FIM-VERIFICA-PADRAO-DR
129100         VARYING WS-J FROM 1 BY 1
129200         UNTIL WS-ACHOU OR WS-J > 24.
129300 2520-FIM-TESTA-PADRAO-DR.
129400     EXIT.
129500*-------------------------------------------------------------------
129600*TESTA UM UNICO PADRAO DA LISTA DE RESULTADO CONTRA O CONCEITO
129700*CORRENTE, JA CONVERTIDO PARA MAIUSCULAS.
129800*-------------------------------------------------------------------
129900 2521-VERIFICA-PADRAO-DR.
130000     MOVE ZERO TO WS-TAM-PADRAO.
130100     INSPECT PR-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
130200         FOR CHARACTERS BEFORE INITIAL SPACE.
130300     MOVE ZERO TO WS-QTD-ACHADOS.
130400     IF WS-TAM-PADRAO > 0
130500         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
130600             FOR ALL PR-PADRAO(WS-J)(1:WS-TAM-PADRAO)
130700     END-IF.
130800     IF WS-QTD-ACHADOS > 0
130900         MOVE "S" TO WS-COMPARA-SN
131000     END-IF.
131100 2521-FIM-VERIFICA-PADRAO-DR.
131200     EXIT.
131300*-------------------------------------------------------------------
131400*VARRE A TABELA DE PADROES DO FLUXO DE CAIXA (TAB-PADRAO-FC)
131500*PROCURANDO UMA OCORRENCIA NO NOME DO CONCEITO.
131600*-------------------------------------------------------------------
131700 2530-TESTA-PADRAO-FC.
131800     PERFORM 2531-VERIFICA-PADRAO-FC THRU
131900     2531-FIM-VERIFICA-PADRAO-FC
132000         VARYING WS-J FROM 1 BY 1
132100         UNTIL WS-ACHOU OR WS-J > 16.
132200 2530-FIM-TESTA-PADRAO-FC.
132300     EXIT.
132400*-------------------------------------------------------------------
132500*TESTA UM UNICO PADRAO DA LISTA DE FLUXO DE CAIXA CONTRA O
132600*CONCEITO CORRENTE, JA CONVERTIDO PARA MAIUSCULAS.
132700*-------------------------------------------------------------------
132800 2531-VERIFICA-PADRAO-FC.
132900     MOVE ZERO TO WS-TAM-PADRAO.
133000     INSPECT PF-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
133100         FOR CHARACTERS BEFORE INITIAL SPACE.
133200     MOVE ZERO TO WS-QTD-ACHADOS.
133300     IF WS-TAM-PADRAO > 0
133400         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
133500             FOR ALL PF-PADRAO(WS-J)(1:WS-TAM-PADRAO)
133600     END-IF.
133700     IF WS-QTD-ACHADOS > 0
133800         MOVE "S" TO WS-COMPARA-SN
133900     END-IF.
134000 2531-FIM-VERIFICA-PADRAO-FC.
134100     EXIT.
134200*-----------------------------------------------------------------
134300*PASSO ESPECIAL IFRS - COM DIFERENCIACAO DE MAIUSCULAS/MINUSCULAS,
134400*SO PARA CONCEITOS DO PREFIXO IFRS, PRIMEIRA LISTA QUE BATER GANHA
134500*-----------------------------------------------------------------
134600 2550-PASSO-IFRS.
134700     IF WS-TEM-PREFIXO-IFRS
134800         PERFORM 2560-APLICA-IFRS THRU 2560-FIM-APLICA-IFRS
134900             VARYING IDX-CONCEITO FROM 1 BY 1
135000             UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS
135100     END-IF.
135200 2550-FIM-PASSO-IFRS.
135300     EXIT.
135400*-------------------------------------------------------------------
135500*QUANDO O CONCEITO TEM PREFIXO IFRS, REFAZ O TESTE DE PADRAO COM
135600*O NOME SEM O PREFIXO - MUITO CONCEITO IFRS SO BATE COM O PADRAO
135700*DEPOIS QUE O PREFIXO 'IFRS-FULL:' OU SEMELHANTE E RETIRADO.
135800*-------------------------------------------------------------------
135900 2560-APLICA-IFRS.
136000     MOVE ZERO TO WS-POS-DOISPONTOS.
136100     INSPECT TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
136200         TALLYING WS-POS-DOISPONTOS FOR CHARACTERS BEFORE INITIAL
136300     ":".
136400     IF WS-POS-DOISPONTOS = WS-TAM-PREFIXO-IFRS
136500        AND
136600     TC-CONCEITO-PREFIXADO(IDX-CONCEITO)(1:WS-TAM-PREFIXO-IFRS)
136700            = WS-PREFIXO-IFRS(1:WS-TAM-PREFIXO-IFRS)
136800         MOVE "N" TO WS-COMPARA-SN
136900         PERFORM 2561-VERIFICA-IFRS-BP THRU
137000     2561-FIM-VERIFICA-IFRS-BP
137100             VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 4
137200         IF WS-ACHOU
137300             SET TC-E-BALANCO(IDX-CONCEITO) TO TRUE
137400         ELSE
137500             MOVE "N" TO WS-COMPARA-SN
137600             PERFORM 2562-VERIFICA-IFRS-RD THRU
137700     2562-FIM-VERIFICA-IFRS-RD
137800                 VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J
137900     > 5
138000             IF WS-ACHOU
138100                 SET TC-E-RESULTADO(IDX-CONCEITO) TO TRUE
138200             ELSE
138300                 MOVE "N" TO WS-COMPARA-SN
138400                 PERFORM 2563-VERIFICA-IFRS-FC
138500                                       THRU
138600     2563-FIM-VERIFICA-IFRS-FC
138700                     VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR
138800     WS-J > 5
138900                 IF WS-ACHOU
139000                     SET TC-E-FLUXO(IDX-CONCEITO) TO TRUE
139100                 END-IF
139200             END-IF
139300         END-IF
139400     END-IF.
139500 2560-FIM-APLICA-IFRS.
139600     EXIT.
139700*-------------------------------------------------------------------
139800*REPETE O TESTE DE PADRAO DE BALANCO, DESSA VEZ SOBRE O NOME DO
139900*CONCEITO JA SEM O PREFIXO IFRS.
140000*-------------------------------------------------------------------
140100 2561-VERIFICA-IFRS-BP.
140200     MOVE ZERO TO WS-TAM-PADRAO.
140300     INSPECT IB-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
140400         FOR CHARACTERS BEFORE INITIAL SPACE.
140500     MOVE ZERO TO WS-QTD-ACHADOS.
140600     IF WS-TAM-PADRAO > 0
140700         INSPECT TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
140800             TALLYING WS-QTD-ACHADOS
140900             FOR ALL IB-PADRAO(WS-J)(1:WS-TAM-PADRAO)
141000     END-IF.
141100     IF WS-QTD-ACHADOS > 0
141200         MOVE "S" TO WS-COMPARA-SN
141300     END-IF.
141400 2561-FIM-VERIFICA-IFRS-BP.
141500     EXIT.
141600*-------------------------------------------------------------------
141700*REPETE O TESTE DE PADRAO DE RESULTADO, DESSA VEZ SOBRE O NOME
141800*DO CONCEITO JA SEM O PREFIXO IFRS.
141900*-------------------------------------------------------------------
142000 2562-VERIFICA-IFRS-RD.
142100     MOVE ZERO TO WS-TAM-PADRAO.
142200     INSPECT IR-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
142300         FOR CHARACTERS BEFORE INITIAL SPACE.
142400     MOVE ZERO TO WS-QTD-ACHADOS.
142500     IF WS-TAM-PADRAO > 0
142600         INSPECT TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
142700             TALLYING WS-QTD-ACHADOS
142800             FOR ALL IR-PADRAO(WS-J)(1:WS-TAM-PADRAO)
142900     END-IF.
143000     IF WS-QTD-ACHADOS > 0
143100         MOVE "S" TO WS-COMPARA-SN
143200     END-IF.
143300 2562-FIM-VERIFICA-IFRS-RD.
143400     EXIT.
143500*-------------------------------------------------------------------
143600*REPETE O TESTE DE PADRAO DE FLUXO DE CAIXA, DESSA VEZ SOBRE O
143700*NOME DO CONCEITO JA SEM O PREFIXO IFRS.
143800*-------------------------------------------------------------------
143900 2563-VERIFICA-IFRS-FC.
144000     MOVE ZERO TO WS-TAM-PADRAO.
144100     INSPECT IF-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
144200         FOR CHARACTERS BEFORE INITIAL SPACE.
144300     MOVE ZERO TO WS-QTD-ACHADOS.
144400     IF WS-TAM-PADRAO > 0
144500         INSPECT TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
144600             TALLYING WS-QTD-ACHADOS
144700             FOR ALL IF-PADRAO(WS-J)(1:WS-TAM-PADRAO)
144800     END-IF.
144900     IF WS-QTD-ACHADOS > 0
145000         MOVE "S" TO WS-COMPARA-SN
145100     END-IF.
145200 2563-FIM-VERIFICA-IFRS-FC.
145300     EXIT.
145400*-------------------------------------------------------------------
145500*CONTA QUANTAS DAS TRES CATEGORIAS (BALANCO, RESULTADO, FLUXO)
145600*FICARAM COM MENOS DE 5 CONCEITOS - ESSE NUMERO DECIDE SE O
145700*FALLBACK DE 2590 PRECISA ENTRAR EM ACAO.
145800*-------------------------------------------------------------------
145900 2570-CONTA-CATEGORIAS.
146000     IF TC-E-BALANCO(IDX-CONCEITO)
146100         ADD 1 TO WS-QTD-BALANCO
146200     END-IF.
146300     IF TC-E-RESULTADO(IDX-CONCEITO)
146400         ADD 1 TO WS-QTD-RESULTADO
146500     END-IF.
146600     IF TC-E-FLUXO(IDX-CONCEITO)
146700         ADD 1 TO WS-QTD-FLUXO
146800     END-IF.
146900 2570-FIM-CONTA-CATEGORIAS.
147000     EXIT.
147100*-----------------------------------------------------------------
147200*FALLBACK: SE ALGUMA LISTA FICOU COM MENOS DE 5 CONCEITOS, TODOS
147300*OS CONCEITOS PASSAM A VALER PARA OS TRES DEMONSTRATIVOS
147400*-----------------------------------------------------------------
147500 2590-FALLBACK-CATEGORIA.
147600     IF WS-QTD-BALANCO < 5 OR WS-QTD-RESULTADO < 5
147700                           OR WS-QTD-FLUXO < 5
147800         PERFORM 2591-MARCA-TODAS-CATEGORIAS
147900                                 THRU
148000     2591-FIM-MARCA-TODAS-CATEGORIAS
148100             VARYING IDX-CONCEITO FROM 1 BY 1
148200             UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS
148300         MOVE WS-QTD-CONCEITOS
148400             TO WS-QTD-BALANCO WS-QTD-RESULTADO WS-QTD-FLUXO
148500     END-IF.
148600 2590-FIM-FALLBACK-CATEGORIA.
148700     EXIT.
148800*-------------------------------------------------------------------
148900*NO FALLBACK, O CONCEITO ORFAO (SEM CATEGORIA) E LANCADO NAS
149000*TRES LISTAS AO MESMO TEMPO - MELHOR SOBRAR NO RELATORIO DO QUE
149100*PERDER O FATO POR FALTA DE CATEGORIA.
149200*-------------------------------------------------------------------
149300 2591-MARCA-TODAS-CATEGORIAS.
149400     SET TC-E-BALANCO(IDX-CONCEITO)   TO TRUE.
149500     SET TC-E-RESULTADO(IDX-CONCEITO) TO TRUE.
149600     SET TC-E-FLUXO(IDX-CONCEITO)     TO TRUE.
149700 2591-FIM-MARCA-TODAS-CATEGORIAS.
149800     EXIT.
149900*-----------------------------------------------------------------
150000*IDENTIFICACAO DE CONTEXTOS - PREENCHE OS 4 "SLOTS" DE PERIODO
150100*(ATUAL, ANTERIOR, ACUMULADO ATUAL, ACUMULADO ANTERIOR) A PARTIR
150200*DAS PALAVRAS-CHAVE ENCONTRADAS NOS IDS DE CONTEXTO; SE SOBRAREM
150300*MENOS DE 2 SLOTS PREENCHIDOS, COMPLETA POR VOLUME (VER CTL-0021)
150400*-----------------------------------------------------------------
150500 3000-IDENTIFICA-CONTEXTOS.
150600     MOVE "N" TO WS-CTX-ATUAL-SN WS-CTX-ANTERIOR-SN
150700                 WS-CTX-ACUM-ATUAL-SN WS-CTX-ACUM-ANTERIOR-SN.
150800     PERFORM 3210-BUSCA-ATUAL   THRU 3210-FIM-BUSCA-ATUAL.
150900     PERFORM 3220-BUSCA-ANTERIOR THRU 3220-FIM-BUSCA-ANTERIOR.
151000     PERFORM 3230-BUSCA-ACUM-ATUAL THRU 3230-FIM-BUSCA-ACUM-ATUAL.
151100     PERFORM 3240-BUSCA-ACUM-ANTERIOR
151200                                 THRU
151300     3240-FIM-BUSCA-ACUM-ANTERIOR.
151400     MOVE ZERO TO WS-QTD-SLOTS-PREENCHIDOS.
151500     IF CTX-ATUAL-PREENCHIDO         ADD 1 TO
151600     WS-QTD-SLOTS-PREENCHIDOS END-IF.
151700     IF CTX-ANTERIOR-PREENCHIDO      ADD 1 TO
151800     WS-QTD-SLOTS-PREENCHIDOS END-IF.
151900     IF CTX-ACUM-ATUAL-PREENCHIDO    ADD 1 TO
152000     WS-QTD-SLOTS-PREENCHIDOS END-IF.
152100     IF CTX-ACUM-ANTERIOR-PREENCHIDO ADD 1 TO
152200     WS-QTD-SLOTS-PREENCHIDOS END-IF.
152300*MENOS DE DOIS PERIODOS IDENTIFICADOS PELAS PALAVRAS-CHAVE NAO
152400*DA PARA MONTAR O COMPARATIVO ATUAL/ANTERIOR - CAI PARA O
152500*CRITERIO DE DESEMPATE POR VOLUME DE FATOS (3300).
152600     IF WS-QTD-SLOTS-PREENCHIDOS < 2
152700         PERFORM 3300-CLASSIFICA-POR-VOLUME
152800                                 THRU
152900     3300-FIM-CLASSIFICA-POR-VOLUME
153000     END-IF.
153100 3000-FIM-IDENTIFICA-CONTEXTOS.
153200     EXIT.
153300*-----------------------------------------------------------------
153400*SLOT 1 - PERIODO ATUAL - PRIMEIRA PALAVRA DA LISTA QUE BATER EM
153500*ALGUM CONTEXTO GANHA O SLOT, DESEMPATANDO PELO MAIOR CONTADOR
153600*-----------------------------------------------------------------
153700 3210-BUSCA-ATUAL.
153800     PERFORM 3211-TESTA-PALAVRA-ATUAL
153900                                 THRU 3211-FIM-TESTA-PALAVRA-ATUAL
154000         VARYING WS-J FROM 1 BY 1
154100*PARA NA PRIMEIRA PALAVRA DA LISTA QUE PREENCHER O SLOT - A
154200*ORDEM DA WS-LISTA-PALAVRA-ATUAL E, POR ISSO, DE PRIORIDADE.
154300         UNTIL CTX-ATUAL-PREENCHIDO OR WS-J > 5.
154400 3210-FIM-BUSCA-ATUAL.
154500     EXIT.
154600*-------------------------------------------------------------------
154700*VARRE A LISTA DE PALAVRAS-CHAVE DO PERIODO ATUAL, NA ORDEM DE
154800*PRIORIDADE DA TABELA, ATE ACHAR UM CONTEXTO QUE CONTENHA A
154900*PALAVRA - A PRIMEIRA PALAVRA DA LISTA QUE DER ALGUM ACERTO
155000*GANHA, MESMO QUE PALAVRAS POSTERIORES TAMBEM DESSEM ACERTO.
155100*-------------------------------------------------------------------
155200 3211-TESTA-PALAVRA-ATUAL.
155300     MOVE ZERO TO WS-MAIOR-CONTADOR.
155400     SET IDX-CONTEXTO-B TO 1.
155500     PERFORM 3212-VERIFICA-CONTEXTO-ATUAL
155600                                 THRU
155700     3212-FIM-VERIFICA-CONTEXTO-ATUAL
155800         VARYING IDX-CONTEXTO FROM 1 BY 1
155900         UNTIL IDX-CONTEXTO > WS-QTD-CONTEXTOS.
156000*SO ARMA O SLOT SE ALGUM CONTEXTO REALMENTE CONTINHA A PALAVRA;
156100*ENTRE OS QUE CONTEM, FICA O DE MAIOR CONTAGEM DE FATOS.
156200     IF WS-MAIOR-CONTADOR > 0
156300         MOVE TX-CONTEXTO-ID(IDX-CONTEXTO-B) TO WS-CTX-ATUAL
156400         MOVE "S" TO WS-CTX-ATUAL-SN
156500     END-IF.
156600 3211-FIM-TESTA-PALAVRA-ATUAL.
156700     EXIT.
156800*-------------------------------------------------------------------
156900*TESTA SE O CONTEXTO CORRENTE CONTEM A PALAVRA-CHAVE E, SE
157000*CONTIVER, SE E O DE MAIOR CONTADOR DE FATOS ENTRE OS QUE JA
157100*CASARAM COM ESSA MESMA PALAVRA.
157200*-------------------------------------------------------------------
157300 3212-VERIFICA-CONTEXTO-ATUAL.
157400     MOVE TX-CONTEXTO-ID(IDX-CONTEXTO) TO WS-CONTEXTO-MAIUSC.
157500     INSPECT WS-CONTEXTO-MAIUSC
157600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
157700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
157800     MOVE ZERO TO WS-QTD-ACHADOS.
157900     INSPECT WS-CONTEXTO-MAIUSC TALLYING WS-QTD-ACHADOS
158000         FOR ALL PA-PALAVRA(WS-J).
158100     IF WS-QTD-ACHADOS > 0
158200        AND TX-CONTADOR(IDX-CONTEXTO) > WS-MAIOR-CONTADOR
158300         MOVE TX-CONTADOR(IDX-CONTEXTO) TO WS-MAIOR-CONTADOR
158400         SET IDX-CONTEXTO-B TO IDX-CONTEXTO
158500     END-IF.
158600 3212-FIM-VERIFICA-CONTEXTO-ATUAL.
158700     EXIT.
158800*-----------------------------------------------------------------
158900*SLOT 2 - PERIODO ANTERIOR
159000*-----------------------------------------------------------------
159100 3220-BUSCA-ANTERIOR.
159200     PERFORM 3221-TESTA-PALAVRA-ANTERIOR
159300                              THRU 3221-FIM-TESTA-PALAVRA-ANTERIOR
159400         VARYING WS-J FROM 1 BY 1
159500         UNTIL CTX-ANTERIOR-PREENCHIDO OR WS-J > 4.
159600 3220-FIM-BUSCA-ANTERIOR.
159700     EXIT.
159800*-------------------------------------------------------------------
159900*MESMA LOGICA DE 3211, AGORA PARA A LISTA DE PALAVRAS-CHAVE DO
160000*PERIODO ANTERIOR.
160100*-------------------------------------------------------------------
160200 3221-TESTA-PALAVRA-ANTERIOR.
160300     MOVE ZERO TO WS-MAIOR-CONTADOR.
160400     SET IDX-CONTEXTO-B TO 1.
160500     PERFORM 3222-VERIFICA-CONTEXTO-ANTERIOR
160600                          THRU 3222-FIM-VERIFICA-CONTEXTO-ANTERIOR
160700         VARYING IDX-CONTEXTO FROM 1 BY 1
160800         UNTIL IDX-CONTEXTO > WS-QTD-CONTEXTOS.
160900     IF WS-MAIOR-CONTADOR > 0
161000         MOVE TX-CONTEXTO-ID(IDX-CONTEXTO-B) TO WS-CTX-ANTERIOR
161100         MOVE "S" TO WS-CTX-ANTERIOR-SN
161200     END-IF.
161300 3221-FIM-TESTA-PALAVRA-ANTERIOR.
161400     EXIT.
161500*-------------------------------------------------------------------
161600*TESTA SE O CONTEXTO CORRENTE CONTEM A PALAVRA-CHAVE DO PERIODO
161700*ANTERIOR E COMPARA O CONTADOR DE FATOS COM O MAIOR JA ACHADO.
161800*-------------------------------------------------------------------
161900 3222-VERIFICA-CONTEXTO-ANTERIOR.
162000     MOVE TX-CONTEXTO-ID(IDX-CONTEXTO) TO WS-CONTEXTO-MAIUSC.
162100     INSPECT WS-CONTEXTO-MAIUSC
162200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
162300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
162400     MOVE ZERO TO WS-QTD-ACHADOS.
162500     INSPECT WS-CONTEXTO-MAIUSC TALLYING WS-QTD-ACHADOS
162600         FOR ALL PP-PALAVRA(WS-J).
162700     IF WS-QTD-ACHADOS > 0
162800        AND TX-CONTADOR(IDX-CONTEXTO) > WS-MAIOR-CONTADOR
162900         MOVE TX-CONTADOR(IDX-CONTEXTO) TO WS-MAIOR-CONTADOR
163000         SET IDX-CONTEXTO-B TO IDX-CONTEXTO
163100     END-IF.
163200 3222-FIM-VERIFICA-CONTEXTO-ANTERIOR.
163300     EXIT.
163400*-----------------------------------------------------------------
163500*SLOT 3 - ACUMULADO NO ANO ATUAL
163600*-----------------------------------------------------------------
163700 3230-BUSCA-ACUM-ATUAL.
163800     PERFORM 3231-TESTA-PALAVRA-ACUM
163900                                 THRU 3231-FIM-TESTA-PALAVRA-ACUM
164000         VARYING WS-J FROM 1 BY 1
164100         UNTIL CTX-ACUM-ATUAL-PREENCHIDO OR WS-J > 3.
164200 3230-FIM-BUSCA-ACUM-ATUAL.
164300     EXIT.
164400*-------------------------------------------------------------------
164500*MESMA LOGICA DE 3211, AGORA PARA A LISTA DE PALAVRAS-CHAVE DO
164600*ACUMULADO NO ANO CORRENTE.
164700*-------------------------------------------------------------------
164800 3231-TESTA-PALAVRA-ACUM.
164900     MOVE ZERO TO WS-MAIOR-CONTADOR.
165000     SET IDX-CONTEXTO-B TO 1.
165100     PERFORM 3232-VERIFICA-CONTEXTO-ACUM
165200                                 THRU
165300     3232-FIM-VERIFICA-CONTEXTO-ACUM
165400         VARYING IDX-CONTEXTO FROM 1 BY 1
165500         UNTIL IDX-CONTEXTO > WS-QTD-CONTEXTOS.
165600     IF WS-MAIOR-CONTADOR > 0
165700         MOVE TX-CONTEXTO-ID(IDX-CONTEXTO-B) TO WS-CTX-ACUM-ATUAL
165800         MOVE "S" TO WS-CTX-ACUM-ATUAL-SN
165900     END-IF.
166000 3231-FIM-TESTA-PALAVRA-ACUM.
166100     EXIT.
166200*-------------------------------------------------------------------
166300*TESTA SE O CONTEXTO CORRENTE CONTEM A PALAVRA-CHAVE DO
166400*ACUMULADO ATUAL E COMPARA O CONTADOR DE FATOS COM O MAIOR JA
166500*ACHADO.
166600*-------------------------------------------------------------------
166700 3232-VERIFICA-CONTEXTO-ACUM.
166800     MOVE TX-CONTEXTO-ID(IDX-CONTEXTO) TO WS-CONTEXTO-MAIUSC.
166900     INSPECT WS-CONTEXTO-MAIUSC
167000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
167100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
167200     MOVE ZERO TO WS-QTD-ACHADOS.
167300     INSPECT WS-CONTEXTO-MAIUSC TALLYING WS-QTD-ACHADOS
167400         FOR ALL PC-PALAVRA(WS-J).
167500     IF WS-QTD-ACHADOS > 0
167600        AND TX-CONTADOR(IDX-CONTEXTO) > WS-MAIOR-CONTADOR
167700         MOVE TX-CONTADOR(IDX-CONTEXTO) TO WS-MAIOR-CONTADOR
167800         SET IDX-CONTEXTO-B TO IDX-CONTEXTO
167900     END-IF.
168000 3232-FIM-VERIFICA-CONTEXTO-ACUM.
168100     EXIT.
168200*-----------------------------------------------------------------
168300*SLOT 4 - ACUMULADO NO ANO ANTERIOR - PAR ORDENADO DE PALAVRAS
168400*(A 2A SO CONTA SE APARECER DEPOIS DA 1A NO ID DO CONTEXTO)
168500*-----------------------------------------------------------------
168600 3240-BUSCA-ACUM-ANTERIOR.
168700     PERFORM 3241-TESTA-PAR-ACUM-ANT
168800                                 THRU 3241-FIM-TESTA-PAR-ACUM-ANT
168900         VARYING WS-J FROM 1 BY 1
169000         UNTIL CTX-ACUM-ANTERIOR-PREENCHIDO OR WS-J > 2.
169100 3240-FIM-BUSCA-ACUM-ANTERIOR.
169200     EXIT.
169300*-------------------------------------------------------------------
169400*O ACUMULADO DO ANO ANTERIOR SO E RECONHECIDO QUANDO O CONTEXTO
169500*TRAZ AS DUAS PALAVRAS DO PAR NA ORDEM CERTA (VER CTL-0079) -
169600*AQUI SE VARRE A LISTA DE PARES NA ORDEM DE PRIORIDADE.
169700*-------------------------------------------------------------------
169800 3241-TESTA-PAR-ACUM-ANT.
169900     MOVE ZERO TO WS-MAIOR-CONTADOR.
170000     SET IDX-CONTEXTO-B TO 1.
170100     PERFORM 3242-VERIFICA-CONTEXTO-PAR
170200                                 THRU
170300     3242-FIM-VERIFICA-CONTEXTO-PAR
170400         VARYING IDX-CONTEXTO FROM 1 BY 1
170500         UNTIL IDX-CONTEXTO > WS-QTD-CONTEXTOS.
170600     IF WS-MAIOR-CONTADOR > 0
170700         MOVE TX-CONTEXTO-ID(IDX-CONTEXTO-B) TO
170800     WS-CTX-ACUM-ANTERIOR
170900         MOVE "S" TO WS-CTX-ACUM-ANTERIOR-SN
171000     END-IF.
171100 3241-FIM-TESTA-PAR-ACUM-ANT.
171200     EXIT.
171300*-------------------------------------------------------------------
171400*TESTA SE O CONTEXTO CORRENTE TEM A PRIMEIRA PALAVRA DO PAR
171500*SEGUIDA, EM ALGUM PONTO MAIS ADIANTE, PELA SEGUNDA PALAVRA DO
171600*PAR - AS DUAS PRECISAM APARECER NESSA ORDEM, NAO BASTA CONTER
171700*AS DUAS PALAVRAS SOLTAS.
171800*-------------------------------------------------------------------
171900 3242-VERIFICA-CONTEXTO-PAR.
172000     MOVE TX-CONTEXTO-ID(IDX-CONTEXTO) TO WS-CONTEXTO-MAIUSC.
172100     INSPECT WS-CONTEXTO-MAIUSC
172200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
172300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
172400     MOVE ZERO TO WS-POS-PRIMEIRA.
172500     INSPECT WS-CONTEXTO-MAIUSC TALLYING WS-POS-PRIMEIRA
172600         FOR CHARACTERS BEFORE INITIAL PQ-PRIMEIRA(WS-J).
172700     MOVE ZERO TO WS-QTD-ACHADOS.
172800     INSPECT WS-CONTEXTO-MAIUSC TALLYING WS-QTD-ACHADOS
172900         FOR ALL PQ-PRIMEIRA(WS-J).
173000     IF WS-QTD-ACHADOS > 0 AND WS-POS-PRIMEIRA < 40
173100         MOVE WS-POS-PRIMEIRA TO WS-TAM-PADRAO
173200         MOVE ZERO TO WS-TAM-PADRAO-2
173300         INSPECT PQ-PRIMEIRA(WS-J) TALLYING WS-TAM-PADRAO-2
173400             FOR CHARACTERS BEFORE INITIAL SPACE
173500         COMPUTE WS-POS-RESTO = WS-POS-PRIMEIRA + WS-TAM-PADRAO-2
173600     + 1
173700         IF WS-POS-RESTO < 40
173800             COMPUTE WS-TAM-RESTO = 40 - WS-POS-RESTO + 1
173900             MOVE ZERO TO WS-QTD-ACHADOS
174000             INSPECT WS-CONTEXTO-MAIUSC(WS-POS-RESTO:WS-TAM-RESTO)
174100                 TALLYING WS-QTD-ACHADOS FOR ALL PQ-SEGUNDA(WS-J)
174200             IF WS-QTD-ACHADOS > 0
174300                AND TX-CONTADOR(IDX-CONTEXTO) > WS-MAIOR-CONTADOR
174400                 MOVE TX-CONTADOR(IDX-CONTEXTO) TO
174500     WS-MAIOR-CONTADOR
174600                 SET IDX-CONTEXTO-B TO IDX-CONTEXTO
174700             END-IF
174800         END-IF
174900     END-IF.
175000 3242-FIM-VERIFICA-CONTEXTO-PAR.
175100     EXIT.
175200*-----------------------------------------------------------------
175300*FALLBACK POR VOLUME - MENOS DE 2 SLOTS PREENCHIDOS PELAS PALAVRAS
175400*CHAVE: MONTA O TOP-4 DE CONTEXTOS POR CONTADOR (DESEMPATE PELA
175500*ORDEM DE PRIMEIRA OCORRENCIA) E ATRIBUI POR POSICAO FIXA - RANK 1
175600*SO VALE PARA O SLOT ATUAL SE ELE AINDA ESTIVER VAZIO, RANK 2 SO
175700*PARA O ANTERIOR SE VAZIO, E ASSIM POR DIANTE (VER CTL-0021)
175800*-----------------------------------------------------------------
175900 3300-CLASSIFICA-POR-VOLUME.
176000     MOVE ZERO TO WS-QTD-TOP4-CTX.
176100     PERFORM 3311-ZERA-USADO THRU 3311-FIM-ZERA-USADO
176200         VARYING IDX-CONTEXTO FROM 1 BY 1
176300         UNTIL IDX-CONTEXTO > WS-QTD-CONTEXTOS.
176400     PERFORM 3310-MONTA-TOP4-CONTEXTOS
176500                                 THRU
176600     3310-FIM-MONTA-TOP4-CONTEXTOS
176700         VARYING WS-K FROM 1 BY 1
176800         UNTIL WS-K > 4 OR WS-K > WS-QTD-CONTEXTOS.
176900     IF WS-QTD-TOP4-CTX >= 1 AND NOT CTX-ATUAL-PREENCHIDO
177000         MOVE WS-TOP4-CTX(1) TO WS-CTX-ATUAL
177100         MOVE "S" TO WS-CTX-ATUAL-SN
177200     END-IF.
177300     IF WS-QTD-TOP4-CTX >= 2 AND NOT CTX-ANTERIOR-PREENCHIDO
177400         MOVE WS-TOP4-CTX(2) TO WS-CTX-ANTERIOR
177500         MOVE "S" TO WS-CTX-ANTERIOR-SN
177600     END-IF.
177700     IF WS-QTD-TOP4-CTX >= 3 AND NOT CTX-ACUM-ATUAL-PREENCHIDO
177800         MOVE WS-TOP4-CTX(3) TO WS-CTX-ACUM-ATUAL
177900         MOVE "S" TO WS-CTX-ACUM-ATUAL-SN
178000     END-IF.
178100     IF WS-QTD-TOP4-CTX >= 4 AND NOT CTX-ACUM-ANTERIOR-PREENCHIDO
178200         MOVE WS-TOP4-CTX(4) TO WS-CTX-ACUM-ANTERIOR
178300         MOVE "S" TO WS-CTX-ACUM-ANTERIOR-SN
178400     END-IF.
178500 3300-FIM-CLASSIFICA-POR-VOLUME.
178600     EXIT.
178700*-------------------------------------------------------------------
178800*ZERA A FLAG DE 'JA ENTROU NO TOP-4' DE UM CONTEXTO, ANTES DA
178900*VARREDURA DE DESEMPATE POR VOLUME.
179000*-------------------------------------------------------------------
179100 3311-ZERA-USADO.
179200     MOVE "N" TO TX-JA-USADO-SN(IDX-CONTEXTO).
179300 3311-FIM-ZERA-USADO.
179400     EXIT.
179500*-------------------------------------------------------------------
179600*MONTA MAIS UMA POSICAO DO RANKING DOS 4 CONTEXTOS DE MAIOR
179700*VOLUME DE FATOS - USADO SO QUANDO SOBRAM SLOTS DE PERIODO SEM
179800*PREENCHER APOS A BUSCA POR PALAVRA-CHAVE.
179900*-------------------------------------------------------------------
180000 3310-MONTA-TOP4-CONTEXTOS.
180100     MOVE ZERO TO WS-MAIOR-CONTADOR.
180200     MOVE ZERO TO WS-INDICE-MAIOR.
180300     PERFORM 3320-SELECIONA-MAIOR-CONTEXTO
180400                              THRU
180500     3320-FIM-SELECIONA-MAIOR-CONTEXTO
180600         VARYING IDX-CONTEXTO FROM 1 BY 1
180700         UNTIL IDX-CONTEXTO > WS-QTD-CONTEXTOS.
180800     IF WS-INDICE-MAIOR > 0
180900         ADD 1 TO WS-QTD-TOP4-CTX
181000         SET IDX-CONTEXTO TO WS-INDICE-MAIOR
181100         MOVE TX-CONTEXTO-ID(IDX-CONTEXTO) TO
181200     WS-TOP4-CTX(WS-QTD-TOP4-CTX)
181300         MOVE "S" TO TX-JA-USADO-SN(IDX-CONTEXTO)
181400     END-IF.
181500 3310-FIM-MONTA-TOP4-CONTEXTOS.
181600     EXIT.
181700*-------------------------------------------------------------------
181800*COMPARA UM CONTEXTO AINDA NAO USADO NO TOP-4 COM O MAIOR JA
181900*ACHADO NESTA VARREDURA.
182000*-------------------------------------------------------------------
182100 3320-SELECIONA-MAIOR-CONTEXTO.
182200     IF NOT TX-JA-USADO(IDX-CONTEXTO)
182300        AND TX-CONTADOR(IDX-CONTEXTO) > WS-MAIOR-CONTADOR
182400         MOVE TX-CONTADOR(IDX-CONTEXTO) TO WS-MAIOR-CONTADOR
182500         SET WS-INDICE-MAIOR TO IDX-CONTEXTO
182600     END-IF.
182700 3320-FIM-SELECIONA-MAIOR-CONTEXTO.
182800     EXIT.
182900*-----------------------------------------------------------------
183000*EXTRACAO DE DADOS DO DEMONSTRATIVO - FILTRA TAB-FATOS PELO
183100*CONTEXTO PEDIDO E PELA CATEGORIA DO CONCEITO (B=BALANCO,
183200*R=RESULTADO, F=FLUXO), MANTENDO A ORDEM ORIGINAL DO ARQUIVO -
183300*ENTRADA VIA AREA DE PARAMETROS WS-PARM-EXTRACAO (VER CTL-0025)
183400*-----------------------------------------------------------------
183500 4000-EXTRAI-DEMONSTRATIVO.
183600     MOVE ZERO TO WS-QTD-SELECAO.
183700     PERFORM 4010-AVALIA-FATO THRU 4010-FIM-AVALIA-FATO
183800         VARYING IDX-FATO FROM 1 BY 1
183900         UNTIL IDX-FATO > WS-QTD-FATOS.
184000 4000-FIM-EXTRAI-DEMONSTRATIVO.
184100     EXIT.
184200*-------------------------------------------------------------------
184300*TESTA SE O FATO CORRENTE PERTENCE AO CONTEXTO PEDIDO E A UMA
184400*DAS CATEGORIAS DO DEMONSTRATIVO - SE SIM, GUARDA O INDICE DO
184500*FATO EM WS-SEL-IDX-FATO, PRESERVANDO A ORDEM ORIGINAL DO FATIN.
184600*-------------------------------------------------------------------
184700 4010-AVALIA-FATO.
184800     IF TF-CONTEXTO-ID(IDX-FATO) = WS-CONTEXTO-BUSCA
184900         PERFORM 4020-VERIFICA-PERTENCE THRU
185000     4020-FIM-VERIFICA-PERTENCE
185100         IF WS-ENCONTROU
185200             ADD 1 TO WS-QTD-SELECAO
185300             SET IDX-SEL TO WS-QTD-SELECAO
185400             SET WS-SEL-IDX-FATO(IDX-SEL) TO IDX-FATO
185500         END-IF
185600     END-IF.
185700 4010-FIM-AVALIA-FATO.
185800     EXIT.
185900*-------------------------------------------------------------------
186000*TESTE DE CONTEXTO: O CONTEXTO-ID DO FATO TEM DE SER EXATAMENTE
186100*IGUAL AO CONTEXTO PEDIDO NA AREA DE PARAMETROS.
186200*-------------------------------------------------------------------
186300 4020-VERIFICA-PERTENCE.
186400     MOVE "N" TO WS-ENCONTROU-SN.
186500     SET IDX-CONCEITO TO 1.
186600     PERFORM 4021-PROCURA-CONCEITO-FATO
186700                              THRU 4021-FIM-PROCURA-CONCEITO-FATO
186800         UNTIL WS-ENCONTROU OR IDX-CONCEITO > WS-QTD-CONCEITOS.
186900 4020-FIM-VERIFICA-PERTENCE.
187000     EXIT.
187100*-------------------------------------------------------------------
187200*TESTE DE CATEGORIA: PROCURA O CONCEITO PREFIXADO DO FATO NA
187300*TABELA DE SELECAO DA CATEGORIA (B, R OU F) MONTADA EM 2500.
187400*-------------------------------------------------------------------
187500 4021-PROCURA-CONCEITO-FATO.
187600     IF TC-CONCEITO-PREFIXADO(IDX-CONCEITO)
187700                                 = TF-CONCEITO-PREFIXADO(IDX-FATO)
187800         IF (WS-CATEGORIA-ATUAL = "B" AND
187900     TC-E-BALANCO(IDX-CONCEITO))
188000            OR (WS-CATEGORIA-ATUAL = "R" AND
188100     TC-E-RESULTADO(IDX-CONCEITO))
188200            OR (WS-CATEGORIA-ATUAL = "F" AND
188300     TC-E-FLUXO(IDX-CONCEITO))
188400             MOVE "S" TO WS-ENCONTROU-SN
188500         END-IF
188600         SET IDX-CONCEITO TO WS-QTD-CONCEITOS
188700     END-IF.
188800     SET IDX-CONCEITO UP BY 1.
188900 4021-FIM-PROCURA-CONCEITO-FATO.
189000     EXIT.
189100*-----------------------------------------------------------------
189200*FORMATACAO DO NOME DO CONCEITO PARA IMPRESSAO - RETIRA O PREFIXO
189300*ATE OS ":", INSERE ESPACO ANTES DE CADA MAIUSCULA INTERNA E DEIXA
189400*CADA PALAVRA COM INICIAL MAIUSCULA (VER CTL-0032)
189500*-----------------------------------------------------------------
189600 5600-FORMATA-NOME-CONCEITO.
189700     MOVE SPACES TO WS-NOME-APOS-PREFIXO.
189800     MOVE ZERO TO WS-POS-DOISPONTOS.
189900     INSPECT WS-NOME-ENTRADA-CONCEITO TALLYING WS-POS-DOISPONTOS
190000         FOR CHARACTERS BEFORE INITIAL ":".
190100     IF WS-POS-DOISPONTOS < 50
190200         COMPUTE WS-NOME-POS-ENTRADA = WS-POS-DOISPONTOS + 2
190300         COMPUTE WS-TAM-RESTO = 50 - WS-NOME-POS-ENTRADA + 1
190400         MOVE
190500     WS-NOME-ENTRADA-CONCEITO(WS-NOME-POS-ENTRADA:WS-TAM-RESTO)
190600              TO WS-NOME-APOS-PREFIXO
190700     ELSE
190800         MOVE WS-NOME-ENTRADA-CONCEITO TO WS-NOME-APOS-PREFIXO
190900     END-IF.
191000     MOVE ZERO TO WS-NOME-TAM-ENTRADA.
191100     INSPECT WS-NOME-APOS-PREFIXO TALLYING WS-NOME-TAM-ENTRADA
191200         FOR CHARACTERS BEFORE INITIAL SPACE.
191300     MOVE SPACES TO WS-NOME-FORMATADO.
191400     MOVE ZERO TO WS-NOME-POS-SAIDA.
191500     MOVE "S" TO WS-NOME-PRIMEIRO-SN.
191600     MOVE "S" TO WS-NOME-CAP-ANTERIOR-SN.
191700     PERFORM 5610-PROCESSA-CARACTER THRU
191800     5610-FIM-PROCESSA-CARACTER
191900         VARYING WS-NOME-POS-ENTRADA FROM 1 BY 1
192000         UNTIL WS-NOME-POS-ENTRADA > WS-NOME-TAM-ENTRADA.
192100     MOVE WS-NOME-POS-SAIDA TO WS-NOME-TAM-FORMATADO.
192200 5600-FIM-FORMATA-NOME-CONCEITO.
192300     EXIT.
192400*-------------------------------------------------------------------
192500*TRATA UM CARACTER DO NOME DO CONCEITO NA FORMATACAO PARA O
192600*RELATORIO: SEPARADORES ':' E '_' VIRAM ESPACO E O PRIMEIRO
192700*CARACTER DE CADA PALAVRA E FORCADO PARA MAIUSCULO.
192800*-------------------------------------------------------------------
192900 5610-PROCESSA-CARACTER.
193000     MOVE WS-NOME-APOS-PREFIXO(WS-NOME-POS-ENTRADA:1) TO
193100     WS-NOME-CARACTER.
193200     IF NOT WS-NOME-E-PRIMEIRO
193300        AND WS-NOME-CARACTER >= "A" AND WS-NOME-CARACTER <= "Z"
193400         ADD 1 TO WS-NOME-POS-SAIDA
193500         MOVE SPACE TO WS-NOME-FORMATADO(WS-NOME-POS-SAIDA:1)
193600         MOVE "S" TO WS-NOME-CAP-ANTERIOR-SN
193700     END-IF.
193800     ADD 1 TO WS-NOME-POS-SAIDA.
193900     IF WS-NOME-VEIO-DE-ESPACO
194000         INSPECT WS-NOME-CARACTER CONVERTING
194100             "abcdefghijklmnopqrstuvwxyz" TO
194200     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
194300         MOVE "N" TO WS-NOME-CAP-ANTERIOR-SN
194400     ELSE
194500         INSPECT WS-NOME-CARACTER CONVERTING
194600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
194700     "abcdefghijklmnopqrstuvwxyz"
194800     END-IF.
194900     MOVE WS-NOME-CARACTER TO
195000     WS-NOME-FORMATADO(WS-NOME-POS-SAIDA:1).
195100     MOVE "N" TO WS-NOME-PRIMEIRO-SN.
195200 5610-FIM-PROCESSA-CARACTER.
195300     EXIT.
195400*-----------------------------------------------------------------
195500*ROTINA COMUM DE GRAVACAO DE LINHA NO RELATORIO FINANCEIRO
195600*-----------------------------------------------------------------
195700 5900-ESCREVE-LINHA.
195800     MOVE WS-LINHA-SAIDA TO LR-TEXTO.
195900     WRITE LINHA-RELATORIO.
196000     MOVE SPACES TO WS-LINHA-SAIDA.
196100 5900-FIM-ESCREVE-LINHA.
196200     EXIT.
196300*-----------------------------------------------------------------
196400*IMPRIME UMA LINHA DE DETALHE (CONCEITO, UNIDADE E VALOR) PARA O
196500*FATO CUJO INDICE ESTA EM WS-SEL-IDX-FATO(IDX-SEL)
196600*-----------------------------------------------------------------
196700 5990-IMPRIME-DETALHE.
196800     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
196900     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO
197000     WS-NOME-ENTRADA-CONCEITO.
197100     PERFORM 5600-FORMATA-NOME-CONCEITO
197200                                 THRU
197300     5600-FIM-FORMATA-NOME-CONCEITO.
197400     MOVE SPACES TO WS-LINHA-SAIDA.
197500     IF TF-E-NUMERICO(IDX-FATO)
197600         MOVE TF-VALOR-NUMERICO(IDX-FATO) TO WS-VALOR-EDITADO
197700         STRING "  "                                DELIMITED BY
197800     SIZE
197900                WS-NOME-FORMATADO(1:WS-NOME-TAM-FORMATADO)
198000                                                     DELIMITED BY
198100     SIZE
198200                ": "                                 DELIMITED BY
198300     SIZE
198400                TF-UNIDADE(IDX-FATO)                DELIMITED BY
198500     SPACE
198600                " "                                  DELIMITED BY
198700     SIZE
198800                WS-VALOR-EDITADO                    DELIMITED BY
198900     SIZE
199000                INTO WS-LINHA-SAIDA
199100     ELSE
199200         STRING "  "                                DELIMITED BY
199300     SIZE
199400                WS-NOME-FORMATADO(1:WS-NOME-TAM-FORMATADO)
199500                                                     DELIMITED BY
199600     SIZE
199700                ": "                                 DELIMITED BY
199800     SIZE
199900                TF-VALOR-TEXTO(IDX-FATO)            DELIMITED BY
200000     SPACE
200100                INTO WS-LINHA-SAIDA
200200     END-IF.
200300     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
200400 5990-FIM-IMPRIME-DETALHE.
200500     EXIT.
200600*-----------------------------------------------------------------
200700*SECAO ATIVO (BALANCO PATRIMONIAL)
200800*-----------------------------------------------------------------
200900 5410-SECAO-ATIVO.
201000     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
201100     PERFORM 5411-AVALIA-ATIVO THRU 5411-FIM-AVALIA-ATIVO
201200         VARYING IDX-SEL FROM 1 BY 1
201300         UNTIL IDX-SEL > WS-QTD-SELECAO.
201400     IF WS-SECAO-TEM-DADO
201500         MOVE SPACES TO WS-LINHA-SAIDA
201600         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
201700     END-IF.
201800 5410-FIM-SECAO-ATIVO.
201900     EXIT.
202000*-------------------------------------------------------------------
202100*AVALIA UM FATO SELECIONADO PARA A SECAO ATIVO.
202200*-------------------------------------------------------------------
202300 5411-AVALIA-ATIVO.
202400     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
202500     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
202600     INSPECT WS-CONCEITO-MAIUSC
202700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
202800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
202900     MOVE "N" TO WS-COMPARA-SN.
203000     PERFORM 5412-TESTA-PADRAO-ATIVO THRU
203100     5412-FIM-TESTA-PADRAO-ATIVO
203200         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 7.
203300     IF WS-ACHOU
203400         IF NOT WS-SECAO-TEM-DADO
203500             MOVE "Assets:" TO WS-LINHA-SAIDA
203600             PERFORM 5900-ESCREVE-LINHA THRU
203700     5900-FIM-ESCREVE-LINHA
203800             MOVE "S" TO WS-SECAO-TEM-DADO-SN
203900         END-IF
204000         PERFORM 5990-IMPRIME-DETALHE THRU
204100     5990-FIM-IMPRIME-DETALHE
204200     END-IF.
204300 5411-FIM-AVALIA-ATIVO.
204400     EXIT.
204500*-------------------------------------------------------------------
204600*TESTE DE PADRAO DO ATIVO.
204700*-------------------------------------------------------------------
204800 5412-TESTA-PADRAO-ATIVO.
204900     MOVE ZERO TO WS-TAM-PADRAO.
205000     INSPECT SA-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
205100         FOR CHARACTERS BEFORE INITIAL SPACE.
205200     MOVE ZERO TO WS-QTD-ACHADOS.
205300     IF WS-TAM-PADRAO > 0
205400         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
205500             FOR ALL SA-PADRAO(WS-J)(1:WS-TAM-PADRAO)
205600     END-IF.
205700     IF WS-QTD-ACHADOS > 0
205800         MOVE "S" TO WS-COMPARA-SN
205900     END-IF.
206000 5412-FIM-TESTA-PADRAO-ATIVO.
206100     EXIT.
206200*-----------------------------------------------------------------
206300*SECAO PASSIVO (BALANCO PATRIMONIAL)
206400*-----------------------------------------------------------------
206500 5415-SECAO-PASSIVO.
206600     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
206700     PERFORM 5416-AVALIA-PASSIVO THRU 5416-FIM-AVALIA-PASSIVO
206800         VARYING IDX-SEL FROM 1 BY 1
206900         UNTIL IDX-SEL > WS-QTD-SELECAO.
207000     IF WS-SECAO-TEM-DADO
207100         MOVE SPACES TO WS-LINHA-SAIDA
207200         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
207300     END-IF.
207400 5415-FIM-SECAO-PASSIVO.
207500     EXIT.
207600*-------------------------------------------------------------------
207700*AVALIA UM FATO SELECIONADO PARA A SECAO PASSIVO.
207800*-------------------------------------------------------------------
207900 5416-AVALIA-PASSIVO.
208000     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
208100     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
208200     INSPECT WS-CONCEITO-MAIUSC
208300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
208400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
208500     MOVE "N" TO WS-COMPARA-SN.
208600     PERFORM 5417-TESTA-PADRAO-PASSIVO THRU
208700     5417-FIM-TESTA-PADRAO-PASSIVO
208800         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 6.
208900     IF WS-ACHOU
209000         IF NOT WS-SECAO-TEM-DADO
209100             MOVE "Liabilities:" TO WS-LINHA-SAIDA
209200             PERFORM 5900-ESCREVE-LINHA THRU
209300     5900-FIM-ESCREVE-LINHA
209400             MOVE "S" TO WS-SECAO-TEM-DADO-SN
209500         END-IF
209600         PERFORM 5990-IMPRIME-DETALHE THRU
209700     5990-FIM-IMPRIME-DETALHE
209800     END-IF.
209900 5416-FIM-AVALIA-PASSIVO.
210000     EXIT.
210100*-------------------------------------------------------------------
210200*TESTE DE PADRAO DO PASSIVO.
210300*-------------------------------------------------------------------
210400 5417-TESTA-PADRAO-PASSIVO.
210500     MOVE ZERO TO WS-TAM-PADRAO.
210600     INSPECT SP-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
210700         FOR CHARACTERS BEFORE INITIAL SPACE.
210800     MOVE ZERO TO WS-QTD-ACHADOS.
210900     IF WS-TAM-PADRAO > 0
211000         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
211100             FOR ALL SP-PADRAO(WS-J)(1:WS-TAM-PADRAO)
211200     END-IF.
211300     IF WS-QTD-ACHADOS > 0
211400         MOVE "S" TO WS-COMPARA-SN
211500     END-IF.
211600 5417-FIM-TESTA-PADRAO-PASSIVO.
211700     EXIT.
211800*-----------------------------------------------------------------
211900*SECAO PATRIMONIO LIQUIDO (BALANCO PATRIMONIAL)
212000*-----------------------------------------------------------------
212100 5420-SECAO-PATRIMONIO.
212200     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
212300     PERFORM 5421-AVALIA-PATRIMONIO THRU
212400     5421-FIM-AVALIA-PATRIMONIO
212500         VARYING IDX-SEL FROM 1 BY 1
212600         UNTIL IDX-SEL > WS-QTD-SELECAO.
212700     IF WS-SECAO-TEM-DADO
212800         MOVE SPACES TO WS-LINHA-SAIDA
212900         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
213000     END-IF.
213100 5420-FIM-SECAO-PATRIMONIO.
213200     EXIT.
213300*-------------------------------------------------------------------
213400*AVALIA UM FATO SELECIONADO PARA O PATRIMONIO LIQUIDO.
213500*-------------------------------------------------------------------
213600 5421-AVALIA-PATRIMONIO.
213700     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
213800     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
213900     INSPECT WS-CONCEITO-MAIUSC
214000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
214100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
214200     MOVE "N" TO WS-COMPARA-SN.
214300     PERFORM 5422-TESTA-PADRAO-PATRIMONIO
214400                              THRU
214500     5422-FIM-TESTA-PADRAO-PATRIMONIO
214600         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 7.
214700     IF WS-ACHOU
214800         IF NOT WS-SECAO-TEM-DADO
214900             MOVE "Equity:" TO WS-LINHA-SAIDA
215000             PERFORM 5900-ESCREVE-LINHA THRU
215100     5900-FIM-ESCREVE-LINHA
215200             MOVE "S" TO WS-SECAO-TEM-DADO-SN
215300         END-IF
215400         PERFORM 5990-IMPRIME-DETALHE THRU
215500     5990-FIM-IMPRIME-DETALHE
215600     END-IF.
215700 5421-FIM-AVALIA-PATRIMONIO.
215800     EXIT.
215900*-------------------------------------------------------------------
216000*TESTE DE PADRAO DO PATRIMONIO LIQUIDO.
216100*-------------------------------------------------------------------
216200 5422-TESTA-PADRAO-PATRIMONIO.
216300     MOVE ZERO TO WS-TAM-PADRAO.
216400     INSPECT SE-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
216500         FOR CHARACTERS BEFORE INITIAL SPACE.
216600     MOVE ZERO TO WS-QTD-ACHADOS.
216700     IF WS-TAM-PADRAO > 0
216800         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
216900             FOR ALL SE-PADRAO(WS-J)(1:WS-TAM-PADRAO)
217000     END-IF.
217100     IF WS-QTD-ACHADOS > 0
217200         MOVE "S" TO WS-COMPARA-SN
217300     END-IF.
217400 5422-FIM-TESTA-PADRAO-PATRIMONIO.
217500     EXIT.
217600*-----------------------------------------------------------------
217700*SECAO RECEITA (DEMONSTRACAO DO RESULTADO)
217800*-----------------------------------------------------------------
217900 5424-SECAO-RECEITA.
218000     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
218100     PERFORM 5425-AVALIA-RECEITA THRU 5425-FIM-AVALIA-RECEITA
218200         VARYING IDX-SEL FROM 1 BY 1
218300         UNTIL IDX-SEL > WS-QTD-SELECAO.
218400     IF WS-SECAO-TEM-DADO
218500         MOVE SPACES TO WS-LINHA-SAIDA
218600         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
218700     END-IF.
218800 5424-FIM-SECAO-RECEITA.
218900     EXIT.
219000*-------------------------------------------------------------------
219100*AVALIA UM FATO SELECIONADO PARA A SECAO RECEITA.
219200*-------------------------------------------------------------------
219300 5425-AVALIA-RECEITA.
219400     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
219500     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
219600     INSPECT WS-CONCEITO-MAIUSC
219700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
219800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
219900     MOVE "N" TO WS-COMPARA-SN.
220000     PERFORM 5426-TESTA-PADRAO-RECEITA THRU
220100     5426-FIM-TESTA-PADRAO-RECEITA
220200         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 5.
220300     IF WS-ACHOU
220400         IF NOT WS-SECAO-TEM-DADO
220500             MOVE "Revenue:" TO WS-LINHA-SAIDA
220600             PERFORM 5900-ESCREVE-LINHA THRU
220700     5900-FIM-ESCREVE-LINHA
220800             MOVE "S" TO WS-SECAO-TEM-DADO-SN
220900         END-IF
221000         PERFORM 5990-IMPRIME-DETALHE THRU
221100     5990-FIM-IMPRIME-DETALHE
221200     END-IF.
221300 5425-FIM-AVALIA-RECEITA.
221400     EXIT.
221500*-------------------------------------------------------------------
221600*TESTE DE PADRAO DE RECEITA.
221700*-------------------------------------------------------------------
221800 5426-TESTA-PADRAO-RECEITA.
221900     MOVE ZERO TO WS-TAM-PADRAO.
222000     INSPECT SR-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
222100         FOR CHARACTERS BEFORE INITIAL SPACE.
222200     MOVE ZERO TO WS-QTD-ACHADOS.
222300     IF WS-TAM-PADRAO > 0
222400         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
222500             FOR ALL SR-PADRAO(WS-J)(1:WS-TAM-PADRAO)
222600     END-IF.
222700     IF WS-QTD-ACHADOS > 0
222800         MOVE "S" TO WS-COMPARA-SN
222900     END-IF.
223000 5426-FIM-TESTA-PADRAO-RECEITA.
223100     EXIT.
223200*-----------------------------------------------------------------
223300*SECAO DESPESA (DEMONSTRACAO DO RESULTADO)
223400*-----------------------------------------------------------------
223500 5427-SECAO-DESPESA.
223600     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
223700     PERFORM 5428-AVALIA-DESPESA THRU 5428-FIM-AVALIA-DESPESA
223800         VARYING IDX-SEL FROM 1 BY 1
223900         UNTIL IDX-SEL > WS-QTD-SELECAO.
224000     IF WS-SECAO-TEM-DADO
224100         MOVE SPACES TO WS-LINHA-SAIDA
224200         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
224300     END-IF.
224400 5427-FIM-SECAO-DESPESA.
224500     EXIT.
224600*-------------------------------------------------------------------
224700*AVALIA UM FATO SELECIONADO PARA A SECAO DESPESA.
224800*-------------------------------------------------------------------
224900 5428-AVALIA-DESPESA.
225000     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
225100     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
225200     INSPECT WS-CONCEITO-MAIUSC
225300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
225400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
225500     MOVE "N" TO WS-COMPARA-SN.
225600     PERFORM 5429-TESTA-PADRAO-DESPESA THRU
225700     5429-FIM-TESTA-PADRAO-DESPESA
225800         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 5.
225900     IF WS-ACHOU
226000         IF NOT WS-SECAO-TEM-DADO
226100             MOVE "Expenses:" TO WS-LINHA-SAIDA
226200             PERFORM 5900-ESCREVE-LINHA THRU
226300     5900-FIM-ESCREVE-LINHA
226400             MOVE "S" TO WS-SECAO-TEM-DADO-SN
226500         END-IF
226600         PERFORM 5990-IMPRIME-DETALHE THRU
226700     5990-FIM-IMPRIME-DETALHE
226800     END-IF.
226900 5428-FIM-AVALIA-DESPESA.
227000     EXIT.
227100*-------------------------------------------------------------------
227200*TESTE DE PADRAO DE DESPESA.
227300*-------------------------------------------------------------------
227400 5429-TESTA-PADRAO-DESPESA.
227500     MOVE ZERO TO WS-TAM-PADRAO.
227600     INSPECT SD-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
227700         FOR CHARACTERS BEFORE INITIAL SPACE.
227800     MOVE ZERO TO WS-QTD-ACHADOS.
227900     IF WS-TAM-PADRAO > 0
228000         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
228100             FOR ALL SD-PADRAO(WS-J)(1:WS-TAM-PADRAO)
228200     END-IF.
228300     IF WS-QTD-ACHADOS > 0
228400         MOVE "S" TO WS-COMPARA-SN
228500     END-IF.
228600 5429-FIM-TESTA-PADRAO-DESPESA.
228700     EXIT.
228800*-----------------------------------------------------------------
228900*SECAO LUCRO/PREJUIZO (DEMONSTRACAO DO RESULTADO)
229000*-----------------------------------------------------------------
229100 5430-SECAO-LUCRO.
229200     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
229300     PERFORM 5431-AVALIA-LUCRO THRU 5431-FIM-AVALIA-LUCRO
229400         VARYING IDX-SEL FROM 1 BY 1
229500         UNTIL IDX-SEL > WS-QTD-SELECAO.
229600     IF WS-SECAO-TEM-DADO
229700         MOVE SPACES TO WS-LINHA-SAIDA
229800         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
229900     END-IF.
230000 5430-FIM-SECAO-LUCRO.
230100     EXIT.
230200*-------------------------------------------------------------------
230300*AVALIA UM FATO SELECIONADO PARA LUCRO/RESULTADO LIQUIDO.
230400*-------------------------------------------------------------------
230500 5431-AVALIA-LUCRO.
230600     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
230700     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
230800     INSPECT WS-CONCEITO-MAIUSC
230900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
231000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
231100     MOVE "N" TO WS-COMPARA-SN.
231200     PERFORM 5432-TESTA-PADRAO-LUCRO THRU
231300     5432-FIM-TESTA-PADRAO-LUCRO
231400         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 6.
231500     IF WS-ACHOU
231600         IF NOT WS-SECAO-TEM-DADO
231700             MOVE "Profit/Loss:" TO WS-LINHA-SAIDA
231800             PERFORM 5900-ESCREVE-LINHA THRU
231900     5900-FIM-ESCREVE-LINHA
232000             MOVE "S" TO WS-SECAO-TEM-DADO-SN
232100         END-IF
232200         PERFORM 5990-IMPRIME-DETALHE THRU
232300     5990-FIM-IMPRIME-DETALHE
232400     END-IF.
232500 5431-FIM-AVALIA-LUCRO.
232600     EXIT.
232700*-------------------------------------------------------------------
232800*TESTE DE PADRAO DE LUCRO.
232900*-------------------------------------------------------------------
233000 5432-TESTA-PADRAO-LUCRO.
233100     MOVE ZERO TO WS-TAM-PADRAO.
233200     INSPECT SL-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
233300         FOR CHARACTERS BEFORE INITIAL SPACE.
233400     MOVE ZERO TO WS-QTD-ACHADOS.
233500     IF WS-TAM-PADRAO > 0
233600         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
233700             FOR ALL SL-PADRAO(WS-J)(1:WS-TAM-PADRAO)
233800     END-IF.
233900     IF WS-QTD-ACHADOS > 0
234000         MOVE "S" TO WS-COMPARA-SN
234100     END-IF.
234200 5432-FIM-TESTA-PADRAO-LUCRO.
234300     EXIT.
234400*-----------------------------------------------------------------
234500*SECAO OUTROS ITENS (DEMONSTRACAO DO RESULTADO)
234600*-----------------------------------------------------------------
234700 5433-SECAO-OUTROS.
234800     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
234900     PERFORM 5434-AVALIA-OUTROS THRU 5434-FIM-AVALIA-OUTROS
235000         VARYING IDX-SEL FROM 1 BY 1
235100         UNTIL IDX-SEL > WS-QTD-SELECAO.
235200     IF WS-SECAO-TEM-DADO
235300         MOVE SPACES TO WS-LINHA-SAIDA
235400         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
235500     END-IF.
235600 5433-FIM-SECAO-OUTROS.
235700     EXIT.
235800*-------------------------------------------------------------------
235900*AVALIA UM FATO SELECIONADO PARA OUTRAS CONTAS DE RESULTADO.
236000*-------------------------------------------------------------------
236100 5434-AVALIA-OUTROS.
236200     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
236300     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
236400     INSPECT WS-CONCEITO-MAIUSC
236500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
236600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
236700     MOVE "N" TO WS-COMPARA-SN.
236800     PERFORM 5435-TESTA-PADRAO-OUTROS THRU
236900     5435-FIM-TESTA-PADRAO-OUTROS
237000         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 6.
237100     IF WS-ACHOU
237200         IF NOT WS-SECAO-TEM-DADO
237300             MOVE "Other Items:" TO WS-LINHA-SAIDA
237400             PERFORM 5900-ESCREVE-LINHA THRU
237500     5900-FIM-ESCREVE-LINHA
237600             MOVE "S" TO WS-SECAO-TEM-DADO-SN
237700         END-IF
237800         PERFORM 5990-IMPRIME-DETALHE THRU
237900     5990-FIM-IMPRIME-DETALHE
238000     END-IF.
238100 5434-FIM-AVALIA-OUTROS.
238200     EXIT.
238300*-------------------------------------------------------------------
238400*TESTE DE PADRAO DE OUTRAS CONTAS DE RESULTADO.
238500*-------------------------------------------------------------------
238600 5435-TESTA-PADRAO-OUTROS.
238700     MOVE ZERO TO WS-TAM-PADRAO.
238800     INSPECT SO-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
238900         FOR CHARACTERS BEFORE INITIAL SPACE.
239000     MOVE ZERO TO WS-QTD-ACHADOS.
239100     IF WS-TAM-PADRAO > 0
239200         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
239300             FOR ALL SO-PADRAO(WS-J)(1:WS-TAM-PADRAO)
239400     END-IF.
239500     IF WS-QTD-ACHADOS > 0
239600         MOVE "S" TO WS-COMPARA-SN
239700     END-IF.
239800 5435-FIM-TESTA-PADRAO-OUTROS.
239900     EXIT.
240000*-----------------------------------------------------------------
240100*SECAO ATIVIDADES OPERACIONAIS (FLUXO DE CAIXA)
240200*-----------------------------------------------------------------
240300 5440-SECAO-OPERACIONAL.
240400     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
240500     PERFORM 5441-AVALIA-OPERACIONAL THRU
240600     5441-FIM-AVALIA-OPERACIONAL
240700         VARYING IDX-SEL FROM 1 BY 1
240800         UNTIL IDX-SEL > WS-QTD-SELECAO.
240900     IF WS-SECAO-TEM-DADO
241000         MOVE SPACES TO WS-LINHA-SAIDA
241100         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
241200     END-IF.
241300 5440-FIM-SECAO-OPERACIONAL.
241400     EXIT.
241500*-------------------------------------------------------------------
241600*AVALIA UM FATO SELECIONADO PARA O FLUXO OPERACIONAL.
241700*-------------------------------------------------------------------
241800 5441-AVALIA-OPERACIONAL.
241900     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
242000     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
242100     INSPECT WS-CONCEITO-MAIUSC
242200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
242300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
242400     MOVE "N" TO WS-COMPARA-SN.
242500     PERFORM 5442-TESTA-PADRAO-OPERACIONAL
242600                              THRU
242700     5442-FIM-TESTA-PADRAO-OPERACIONAL
242800         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 3.
242900     IF WS-ACHOU
243000         IF NOT WS-SECAO-TEM-DADO
243100             MOVE "Operating Activities:" TO WS-LINHA-SAIDA
243200             PERFORM 5900-ESCREVE-LINHA THRU
243300     5900-FIM-ESCREVE-LINHA
243400             MOVE "S" TO WS-SECAO-TEM-DADO-SN
243500         END-IF
243600         PERFORM 5990-IMPRIME-DETALHE THRU
243700     5990-FIM-IMPRIME-DETALHE
243800     END-IF.
243900 5441-FIM-AVALIA-OPERACIONAL.
244000     EXIT.
244100*-------------------------------------------------------------------
244200*TESTE DE PADRAO DO FLUXO OPERACIONAL.
244300*-------------------------------------------------------------------
244400 5442-TESTA-PADRAO-OPERACIONAL.
244500     MOVE ZERO TO WS-TAM-PADRAO.
244600     INSPECT SF1-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
244700         FOR CHARACTERS BEFORE INITIAL SPACE.
244800     MOVE ZERO TO WS-QTD-ACHADOS.
244900     IF WS-TAM-PADRAO > 0
245000         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
245100             FOR ALL SF1-PADRAO(WS-J)(1:WS-TAM-PADRAO)
245200     END-IF.
245300     IF WS-QTD-ACHADOS > 0
245400         MOVE "S" TO WS-COMPARA-SN
245500     END-IF.
245600 5442-FIM-TESTA-PADRAO-OPERACIONAL.
245700     EXIT.
245800*-----------------------------------------------------------------
245900*SECAO ATIVIDADES DE INVESTIMENTO (FLUXO DE CAIXA)
246000*-----------------------------------------------------------------
246100 5443-SECAO-INVESTIMENTO.
246200     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
246300     PERFORM 5444-AVALIA-INVESTIMENTO THRU
246400     5444-FIM-AVALIA-INVESTIMENTO
246500         VARYING IDX-SEL FROM 1 BY 1
246600         UNTIL IDX-SEL > WS-QTD-SELECAO.
246700     IF WS-SECAO-TEM-DADO
246800         MOVE SPACES TO WS-LINHA-SAIDA
246900         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
247000     END-IF.
247100 5443-FIM-SECAO-INVESTIMENTO.
247200     EXIT.
247300*-------------------------------------------------------------------
247400*AVALIA UM FATO SELECIONADO PARA O FLUXO DE INVESTIMENTO.
247500*-------------------------------------------------------------------
247600 5444-AVALIA-INVESTIMENTO.
247700     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
247800     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
247900     INSPECT WS-CONCEITO-MAIUSC
248000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
248100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
248200     MOVE "N" TO WS-COMPARA-SN.
248300     PERFORM 5445-TESTA-PADRAO-INVESTIMENTO
248400                              THRU
248500     5445-FIM-TESTA-PADRAO-INVESTIMENTO
248600         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 3.
248700     IF WS-ACHOU
248800         IF NOT WS-SECAO-TEM-DADO
248900             MOVE "Investing Activities:" TO WS-LINHA-SAIDA
249000             PERFORM 5900-ESCREVE-LINHA THRU
249100     5900-FIM-ESCREVE-LINHA
249200             MOVE "S" TO WS-SECAO-TEM-DADO-SN
249300         END-IF
249400         PERFORM 5990-IMPRIME-DETALHE THRU
249500     5990-FIM-IMPRIME-DETALHE
249600     END-IF.
249700 5444-FIM-AVALIA-INVESTIMENTO.
249800     EXIT.
249900*-------------------------------------------------------------------
250000*TESTE DE PADRAO DO FLUXO DE INVESTIMENTO.
250100*-------------------------------------------------------------------
250200 5445-TESTA-PADRAO-INVESTIMENTO.
250300     MOVE ZERO TO WS-TAM-PADRAO.
250400     INSPECT SF2-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
250500         FOR CHARACTERS BEFORE INITIAL SPACE.
250600     MOVE ZERO TO WS-QTD-ACHADOS.
250700     IF WS-TAM-PADRAO > 0
250800         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
250900             FOR ALL SF2-PADRAO(WS-J)(1:WS-TAM-PADRAO)
251000     END-IF.
251100     IF WS-QTD-ACHADOS > 0
251200         MOVE "S" TO WS-COMPARA-SN
251300     END-IF.
251400 5445-FIM-TESTA-PADRAO-INVESTIMENTO.
251500     EXIT.
251600*-----------------------------------------------------------------
251700*SECAO ATIVIDADES DE FINANCIAMENTO (FLUXO DE CAIXA)
251800*-----------------------------------------------------------------
251900 5446-SECAO-FINANCIAMENTO.
252000     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
252100     PERFORM 5447-AVALIA-FINANCIAMENTO
252200                                 THRU
252300     5447-FIM-AVALIA-FINANCIAMENTO
252400         VARYING IDX-SEL FROM 1 BY 1
252500         UNTIL IDX-SEL > WS-QTD-SELECAO.
252600     IF WS-SECAO-TEM-DADO
252700         MOVE SPACES TO WS-LINHA-SAIDA
252800         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
252900     END-IF.
253000 5446-FIM-SECAO-FINANCIAMENTO.
253100     EXIT.
253200*-------------------------------------------------------------------
253300*AVALIA UM FATO SELECIONADO PARA O FLUXO DE FINANCIAMENTO.
253400*-------------------------------------------------------------------
253500 5447-AVALIA-FINANCIAMENTO.
253600     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
253700     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
253800     INSPECT WS-CONCEITO-MAIUSC
253900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
254000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
254100     MOVE "N" TO WS-COMPARA-SN.
254200     PERFORM 5448-TESTA-PADRAO-FINANCIAMENTO
254300                              THRU
254400     5448-FIM-TESTA-PADRAO-FINANCIAMENTO
254500         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 2.
254600     IF WS-ACHOU
254700         IF NOT WS-SECAO-TEM-DADO
254800             MOVE "Financing Activities:" TO WS-LINHA-SAIDA
254900             PERFORM 5900-ESCREVE-LINHA THRU
255000     5900-FIM-ESCREVE-LINHA
255100             MOVE "S" TO WS-SECAO-TEM-DADO-SN
255200         END-IF
255300         PERFORM 5990-IMPRIME-DETALHE THRU
255400     5990-FIM-IMPRIME-DETALHE
255500     END-IF.
255600 5447-FIM-AVALIA-FINANCIAMENTO.
255700     EXIT.
255800*-------------------------------------------------------------------
255900*TESTE DE PADRAO DO FLUXO DE FINANCIAMENTO.
256000*-------------------------------------------------------------------
256100 5448-TESTA-PADRAO-FINANCIAMENTO.
256200     MOVE ZERO TO WS-TAM-PADRAO.
256300     INSPECT SF3-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
256400         FOR CHARACTERS BEFORE INITIAL SPACE.
256500     MOVE ZERO TO WS-QTD-ACHADOS.
256600     IF WS-TAM-PADRAO > 0
256700         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
256800             FOR ALL SF3-PADRAO(WS-J)(1:WS-TAM-PADRAO)
256900     END-IF.
257000     IF WS-QTD-ACHADOS > 0
257100         MOVE "S" TO WS-COMPARA-SN
257200     END-IF.
257300 5448-FIM-TESTA-PADRAO-FINANCIAMENTO.
257400     EXIT.
257500*-----------------------------------------------------------------
257600*SECAO RESUMO DE CAIXA (FLUXO DE CAIXA)
257700*-----------------------------------------------------------------
257800 5449-SECAO-CAIXA.
257900     MOVE "N" TO WS-SECAO-TEM-DADO-SN.
258000     PERFORM 5451-AVALIA-CAIXA THRU 5451-FIM-AVALIA-CAIXA
258100         VARYING IDX-SEL FROM 1 BY 1
258200         UNTIL IDX-SEL > WS-QTD-SELECAO.
258300     IF WS-SECAO-TEM-DADO
258400         MOVE SPACES TO WS-LINHA-SAIDA
258500         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
258600     END-IF.
258700 5449-FIM-SECAO-CAIXA.
258800     EXIT.
258900*-------------------------------------------------------------------
259000*AVALIA UM FATO SELECIONADO PARA VARIACAO/SALDO DE CAIXA.
259100*-------------------------------------------------------------------
259200 5451-AVALIA-CAIXA.
259300     SET IDX-FATO TO WS-SEL-IDX-FATO(IDX-SEL).
259400     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO WS-CONCEITO-MAIUSC.
259500     INSPECT WS-CONCEITO-MAIUSC
259600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
259700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
259800     MOVE "N" TO WS-COMPARA-SN.
259900     PERFORM 5452-TESTA-PADRAO-CAIXA THRU
260000     5452-FIM-TESTA-PADRAO-CAIXA
260100         VARYING WS-J FROM 1 BY 1 UNTIL WS-ACHOU OR WS-J > 6.
260200     IF WS-ACHOU
260300         IF NOT WS-SECAO-TEM-DADO
260400             MOVE "Cash Summary:" TO WS-LINHA-SAIDA
260500             PERFORM 5900-ESCREVE-LINHA THRU
260600     5900-FIM-ESCREVE-LINHA
260700             MOVE "S" TO WS-SECAO-TEM-DADO-SN
260800         END-IF
260900         PERFORM 5990-IMPRIME-DETALHE THRU
261000     5990-FIM-IMPRIME-DETALHE
261100     END-IF.
261200 5451-FIM-AVALIA-CAIXA.
261300     EXIT.
261400*-------------------------------------------------------------------
261500*TESTE DE PADRAO DE CAIXA.
261600*-------------------------------------------------------------------
261700 5452-TESTA-PADRAO-CAIXA.
261800     MOVE ZERO TO WS-TAM-PADRAO.
261900     INSPECT SF4-PADRAO(WS-J) TALLYING WS-TAM-PADRAO
262000         FOR CHARACTERS BEFORE INITIAL SPACE.
262100     MOVE ZERO TO WS-QTD-ACHADOS.
262200     IF WS-TAM-PADRAO > 0
262300         INSPECT WS-CONCEITO-MAIUSC TALLYING WS-QTD-ACHADOS
262400             FOR ALL SF4-PADRAO(WS-J)(1:WS-TAM-PADRAO)
262500     END-IF.
262600     IF WS-QTD-ACHADOS > 0
262700         MOVE "S" TO WS-COMPARA-SN
262800     END-IF.
262900 5452-FIM-TESTA-PADRAO-CAIXA.
263000     EXIT.
263100*-----------------------------------------------------------------
263200*BLOCO DE UM PERIODO DENTRO DE UM DEMONSTRATIVO - IMPRIME O
263300*ROTULO, EXTRAI OS FATOS DO CONTEXTO/CATEGORIA (WS-PARM-EXTRACAO
263400*JA MONTADA PELO CHAMADOR) E DESVIA PARA AS SECOES DA CATEGORIA
263500*-----------------------------------------------------------------
263600 5950-GERA-BLOCO-PERIODO.
263700     MOVE SPACES TO WS-LINHA-SAIDA.
263800     STRING WS-ROTULO-PERIODO DELIMITED BY SPACE
263900            ":"               DELIMITED BY SIZE
264000            INTO WS-LINHA-SAIDA.
264100     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
264200     MOVE SPACES TO WS-LINHA-SAIDA.
264300     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
264400     PERFORM 4000-EXTRAI-DEMONSTRATIVO THRU
264500     4000-FIM-EXTRAI-DEMONSTRATIVO.
264600*PERIODO/CONTEXTO SEM NENHUM FATO SELECIONADO (EX.: EMPRESA NAO
264700*REPORTOU FLUXO DE CAIXA NO TRIMESTRE) - O RELATORIO PRECISA
264800*MOSTRAR O BLOCO MESMO ASSIM, SO QUE VAZIO, PARA NAO DAR A
264900*IMPRESSAO DE QUE O PERIODO FOI PULADO.
265000     IF WS-QTD-SELECAO = 0
265100         MOVE "No data available for this period" TO
265200     WS-LINHA-SAIDA
265300         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
265400         MOVE SPACES TO WS-LINHA-SAIDA
265500         PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA
265600     ELSE
265700*CADA DEMONSTRATIVO TEM SEU PROPRIO CONJUNTO DE SECOES - O
265800*BALANCO (B) SEPARA ATIVO/PASSIVO/PATRIMONIO, O RESULTADO (R)
265900*SEPARA RECEITA/DESPESA/LUCRO/OUTROS E O FLUXO (F) SEPARA
266000*OPERACIONAL/INVESTIMENTO/FINANCIAMENTO/CAIXA.
266100         EVALUATE WS-CATEGORIA-ATUAL
266200             WHEN "B"
266300                 PERFORM 5410-SECAO-ATIVO THRU
266400     5410-FIM-SECAO-ATIVO
266500                 PERFORM 5415-SECAO-PASSIVO THRU
266600     5415-FIM-SECAO-PASSIVO
266700                 PERFORM 5420-SECAO-PATRIMONIO
266800                                      THRU
266900     5420-FIM-SECAO-PATRIMONIO
267000             WHEN "R"
267100                 PERFORM 5424-SECAO-RECEITA THRU
267200     5424-FIM-SECAO-RECEITA
267300                 PERFORM 5427-SECAO-DESPESA THRU
267400     5427-FIM-SECAO-DESPESA
267500                 PERFORM 5430-SECAO-LUCRO   THRU
267600     5430-FIM-SECAO-LUCRO
267700                 PERFORM 5433-SECAO-OUTROS  THRU
267800     5433-FIM-SECAO-OUTROS
267900             WHEN "F"
268000                 PERFORM 5440-SECAO-OPERACIONAL
268100                                      THRU
268200     5440-FIM-SECAO-OPERACIONAL
268300                 PERFORM 5443-SECAO-INVESTIMENTO
268400                                      THRU
268500     5443-FIM-SECAO-INVESTIMENTO
268600                 PERFORM 5446-SECAO-FINANCIAMENTO
268700                                      THRU
268800     5446-FIM-SECAO-FINANCIAMENTO
268900                 PERFORM 5449-SECAO-CAIXA THRU
269000     5449-FIM-SECAO-CAIXA
269100         END-EVALUATE
269200     END-IF.
269300 5950-FIM-GERA-BLOCO-PERIODO.
269400     EXIT.
269500*-----------------------------------------------------------------
269600*DEMONSTRATIVO 1 DE 3 - BALANCO PATRIMONIAL
269700*-----------------------------------------------------------------
269800 5100-GERA-BALANCO.
269900     MOVE "BALANCE SHEET" TO WS-LINHA-SAIDA.
270000     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
270100     MOVE "============" TO WS-LINHA-SAIDA.
270200     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
270300     MOVE SPACES TO WS-LINHA-SAIDA.
270400     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
270500     MOVE "B" TO WS-CATEGORIA-ATUAL.
270600     IF CTX-ATUAL-PREENCHIDO
270700         MOVE "Current Period"  TO WS-ROTULO-PERIODO
270800         MOVE WS-CTX-ATUAL      TO WS-CONTEXTO-BUSCA
270900         PERFORM 5950-GERA-BLOCO-PERIODO THRU
271000     5950-FIM-GERA-BLOCO-PERIODO
271100     END-IF.
271200     IF CTX-ANTERIOR-PREENCHIDO
271300         MOVE "Previous Period" TO WS-ROTULO-PERIODO
271400         MOVE WS-CTX-ANTERIOR   TO WS-CONTEXTO-BUSCA
271500         PERFORM 5950-GERA-BLOCO-PERIODO THRU
271600     5950-FIM-GERA-BLOCO-PERIODO
271700     END-IF.
271800     MOVE SPACES TO WS-LINHA-SAIDA.
271900     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
272000 5100-FIM-GERA-BALANCO.
272100     EXIT.
272200*-----------------------------------------------------------------
272300*DEMONSTRATIVO 2 DE 3 - DEMONSTRACAO DO RESULTADO
272400*-----------------------------------------------------------------
272500 5200-GERA-RESULTADO.
272600     MOVE "INCOME STATEMENT" TO WS-LINHA-SAIDA.
272700     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
272800     MOVE "===============" TO WS-LINHA-SAIDA.
272900     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
273000     MOVE SPACES TO WS-LINHA-SAIDA.
273100     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
273200     MOVE "R" TO WS-CATEGORIA-ATUAL.
273300     IF CTX-ACUM-ATUAL-PREENCHIDO
273400         MOVE "Current Period"  TO WS-ROTULO-PERIODO
273500         MOVE WS-CTX-ACUM-ATUAL TO WS-CONTEXTO-BUSCA
273600         PERFORM 5950-GERA-BLOCO-PERIODO THRU
273700     5950-FIM-GERA-BLOCO-PERIODO
273800     END-IF.
273900     IF CTX-ACUM-ANTERIOR-PREENCHIDO
274000         MOVE "Previous Period"   TO WS-ROTULO-PERIODO
274100         MOVE WS-CTX-ACUM-ANTERIOR TO WS-CONTEXTO-BUSCA
274200         PERFORM 5950-GERA-BLOCO-PERIODO THRU
274300     5950-FIM-GERA-BLOCO-PERIODO
274400     END-IF.
274500     MOVE SPACES TO WS-LINHA-SAIDA.
274600     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
274700 5200-FIM-GERA-RESULTADO.
274800     EXIT.
274900*-----------------------------------------------------------------
275000*DEMONSTRATIVO 3 DE 3 - FLUXO DE CAIXA - PREFERE O PAR ACUMULADO,
275100*CAINDO PARA O PAR ATUAL/ANTERIOR SE NENHUM DO PAR ACUMULADO
275200*ESTIVER PREENCHIDO (VER CTL-0038)
275300*-----------------------------------------------------------------
275400 5300-GERA-FLUXO-CAIXA.
275500     MOVE "CASH FLOW STATEMENT" TO WS-LINHA-SAIDA.
275600     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
275700     MOVE "==================" TO WS-LINHA-SAIDA.
275800     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
275900     MOVE SPACES TO WS-LINHA-SAIDA.
276000     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
276100     MOVE "F" TO WS-CATEGORIA-ATUAL.
276200     IF CTX-ACUM-ATUAL-PREENCHIDO OR CTX-ACUM-ANTERIOR-PREENCHIDO
276300         IF CTX-ACUM-ATUAL-PREENCHIDO
276400             MOVE "Current Period"  TO WS-ROTULO-PERIODO
276500             MOVE WS-CTX-ACUM-ATUAL TO WS-CONTEXTO-BUSCA
276600             PERFORM 5950-GERA-BLOCO-PERIODO
276700                                 THRU 5950-FIM-GERA-BLOCO-PERIODO
276800         END-IF
276900         IF CTX-ACUM-ANTERIOR-PREENCHIDO
277000             MOVE "Previous Period"   TO WS-ROTULO-PERIODO
277100             MOVE WS-CTX-ACUM-ANTERIOR TO WS-CONTEXTO-BUSCA
277200             PERFORM 5950-GERA-BLOCO-PERIODO
277300                                 THRU 5950-FIM-GERA-BLOCO-PERIODO
277400         END-IF
277500     ELSE
277600         IF CTX-ATUAL-PREENCHIDO OR CTX-ANTERIOR-PREENCHIDO
277700             IF CTX-ATUAL-PREENCHIDO
277800                 MOVE "Current Period" TO WS-ROTULO-PERIODO
277900                 MOVE WS-CTX-ATUAL     TO WS-CONTEXTO-BUSCA
278000                 PERFORM 5950-GERA-BLOCO-PERIODO
278100                                 THRU 5950-FIM-GERA-BLOCO-PERIODO
278200             END-IF
278300             IF CTX-ANTERIOR-PREENCHIDO
278400                 MOVE "Previous Period" TO WS-ROTULO-PERIODO
278500                 MOVE WS-CTX-ANTERIOR   TO WS-CONTEXTO-BUSCA
278600                 PERFORM 5950-GERA-BLOCO-PERIODO
278700                                 THRU 5950-FIM-GERA-BLOCO-PERIODO
278800             END-IF
278900         ELSE
279000             MOVE "No suitable data found for cash flow statement"
279100                 TO WS-LINHA-SAIDA
279200             PERFORM 5900-ESCREVE-LINHA THRU
279300     5900-FIM-ESCREVE-LINHA
279400         END-IF
279500     END-IF.
279600     MOVE SPACES TO WS-LINHA-SAIDA.
279700     PERFORM 5900-ESCREVE-LINHA THRU 5900-FIM-ESCREVE-LINHA.
279800 5300-FIM-GERA-FLUXO-CAIXA.
279900     EXIT.
280000*-----------------------------------------------------------------
280100*GERACAO DOS TRES DEMONSTRATIVOS FINANCEIROS (RELATORIO TEXTO)
280200*-----------------------------------------------------------------
280300 5000-GERA-RELATORIOS.
280400     PERFORM 5100-GERA-BALANCO   THRU 5100-FIM-GERA-BALANCO.
280500     PERFORM 5200-GERA-RESULTADO THRU 5200-FIM-GERA-RESULTADO.
280600     PERFORM 5300-GERA-FLUXO-CAIXA THRU 5300-FIM-GERA-FLUXO-CAIXA.
280700 5000-FIM-GERA-RELATORIOS.
280800     EXIT.
280900*-----------------------------------------------------------------
281000*VISAO EM PIVO - LINHA DE CABECALHO COM "CONCEPT" E UMA COLUNA
281100*POR SLOT DE PERIODO PREENCHIDO, DEPOIS UMA LINHA POR CONCEITO
281200*PREFIXADO DISTINTO EM ORDEM ALFABETICA (VER CTL-0041)
281300*-----------------------------------------------------------------
281400 6000-GERA-PIVO.
281500     MOVE ZERO TO WS-QTD-COLUNAS-PIVO.
281600     IF CTX-ATUAL-PREENCHIDO
281700         ADD 1 TO WS-QTD-COLUNAS-PIVO
281800         MOVE WS-CTX-ATUAL TO
281900     WS-COL-CONTEXTO-ID(WS-QTD-COLUNAS-PIVO)
282000     END-IF.
282100     IF CTX-ANTERIOR-PREENCHIDO
282200         ADD 1 TO WS-QTD-COLUNAS-PIVO
282300         MOVE WS-CTX-ANTERIOR TO
282400     WS-COL-CONTEXTO-ID(WS-QTD-COLUNAS-PIVO)
282500     END-IF.
282600     IF CTX-ACUM-ATUAL-PREENCHIDO
282700         ADD 1 TO WS-QTD-COLUNAS-PIVO
282800         MOVE WS-CTX-ACUM-ATUAL TO
282900     WS-COL-CONTEXTO-ID(WS-QTD-COLUNAS-PIVO)
283000     END-IF.
283100     IF CTX-ACUM-ANTERIOR-PREENCHIDO
283200         ADD 1 TO WS-QTD-COLUNAS-PIVO
283300         MOVE WS-CTX-ACUM-ANTERIOR
283400                              TO
283500     WS-COL-CONTEXTO-ID(WS-QTD-COLUNAS-PIVO)
283600     END-IF.
283700     MOVE SPACES TO WS-LINHA-SAIDA.
283800     MOVE 1 TO WS-PONTEIRO-PIVO.
283900     STRING "CONCEPT" DELIMITED BY SIZE
284000         INTO WS-LINHA-SAIDA WITH POINTER WS-PONTEIRO-PIVO.
284100     PERFORM 6010-ACRESCENTA-CABECALHO
284200                                 THRU
284300     6010-FIM-ACRESCENTA-CABECALHO
284400         VARYING WS-K FROM 1 BY 1 UNTIL WS-K >
284500     WS-QTD-COLUNAS-PIVO.
284600     PERFORM 6900-ESCREVE-LINHA-PIVO THRU
284700     6900-FIM-ESCREVE-LINHA-PIVO.
284800     PERFORM 6100-MONTA-LINHA-PIVO THRU 6100-FIM-MONTA-LINHA-PIVO
284900         VARYING IDX-CONCEITO FROM 1 BY 1
285000         UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS.
285100 6000-FIM-GERA-PIVO.
285200     EXIT.
285300*-------------------------------------------------------------------
285400*ACRESCENTA MAIS UM NOME DE CONTEXTO NO CABECALHO DA VISAO
285500*PIVO, SEPARANDO POR VIRGULA VIA STRING COM POINTER.
285600*-------------------------------------------------------------------
285700 6010-ACRESCENTA-CABECALHO.
285800     STRING ","                              DELIMITED BY SIZE
285900            WS-COL-CONTEXTO-ID(WS-K)          DELIMITED BY SPACE
286000            INTO WS-LINHA-SAIDA WITH POINTER WS-PONTEIRO-PIVO.
286100 6010-FIM-ACRESCENTA-CABECALHO.
286200     EXIT.
286300*-------------------------------------------------------------------
286400*MONTA UMA LINHA DO PIVO (UM CONCEITO) PERCORRENDO OS 4
286500*CONTEXTOS ESCOLHIDOS NA ORDEM DOS SLOTS DE PERIODO.
286600*-------------------------------------------------------------------
286700 6100-MONTA-LINHA-PIVO.
286800     MOVE SPACES TO WS-LINHA-SAIDA.
286900     MOVE 1 TO WS-PONTEIRO-PIVO.
287000     STRING TC-CONCEITO-PREFIXADO(IDX-CONCEITO) DELIMITED BY SPACE
287100         INTO WS-LINHA-SAIDA WITH POINTER WS-PONTEIRO-PIVO.
287200     PERFORM 6110-ACRESCENTA-CELULA THRU
287300     6110-FIM-ACRESCENTA-CELULA
287400         VARYING WS-K FROM 1 BY 1 UNTIL WS-K >
287500     WS-QTD-COLUNAS-PIVO.
287600     PERFORM 6900-ESCREVE-LINHA-PIVO THRU
287700     6900-FIM-ESCREVE-LINHA-PIVO.
287800 6100-FIM-MONTA-LINHA-PIVO.
287900     EXIT.
288000*-------------------------------------------------------------------
288100*ACRESCENTA UMA CELULA DA LINHA DO PIVO - EM BRANCO SE O
288200*CONCEITO NAO TIVER VALOR NUMERICO NAQUELE CONTEXTO.
288300*-------------------------------------------------------------------
288400 6110-ACRESCENTA-CELULA.
288500     MOVE WS-COL-CONTEXTO-ID(WS-K)             TO
288600     WS-CONTEXTO-BUSCA.
288700     MOVE TC-CONCEITO-PREFIXADO(IDX-CONCEITO)  TO
288800     WS-PIVO-CONCEITO-BUSCA.
288900     PERFORM 6150-BUSCA-PRIMEIRO-VALOR THRU
289000     6150-FIM-BUSCA-PRIMEIRO-VALOR.
289100     IF WS-CELULA-ENCONTRADA
289200         STRING ","                            DELIMITED BY SIZE
289300                WS-CELULA-PIVO                 DELIMITED BY SIZE
289400                INTO WS-LINHA-SAIDA WITH POINTER WS-PONTEIRO-PIVO
289500     ELSE
289600         STRING ","                            DELIMITED BY SIZE
289700                INTO WS-LINHA-SAIDA WITH POINTER WS-PONTEIRO-PIVO
289800     END-IF.
289900 6110-FIM-ACRESCENTA-CELULA.
290000     EXIT.
290100*-----------------------------------------------------------------
290200*LOCALIZA, NA ORDEM DO ARQUIVO, O PRIMEIRO VALOR NUMERICO PARA O
290300*PAR CONCEITO/CONTEXTO PEDIDO EM WS-PIVO-CONCEITO-BUSCA E
290400*WS-CONTEXTO-BUSCA
290500*-----------------------------------------------------------------
290600 6150-BUSCA-PRIMEIRO-VALOR.
290700     MOVE "N" TO WS-CELULA-ENCONTRADA-SN.
290800     SET IDX-FATO TO 1.
290900     PERFORM 6151-VERIFICA-FATO-PIVO THRU
291000     6151-FIM-VERIFICA-FATO-PIVO
291100         UNTIL WS-CELULA-ENCONTRADA OR IDX-FATO > WS-QTD-FATOS.
291200 6150-FIM-BUSCA-PRIMEIRO-VALOR.
291300     EXIT.
291400*-------------------------------------------------------------------
291500*TESTA SE O FATO CORRENTE E O PRIMEIRO (NA ORDEM DO ARQUIVO) A
291600*CASAR O CONCEITO E O CONTEXTO DA CELULA E A TER VALOR NUMERICO -
291700*'PRIMEIRO ACHADO' EVITA SOBRESCREVER COM UM VALOR POSTERIOR.
291800*-------------------------------------------------------------------
291900 6151-VERIFICA-FATO-PIVO.
292000     IF TF-CONCEITO-PREFIXADO(IDX-FATO) = WS-PIVO-CONCEITO-BUSCA
292100        AND TF-CONTEXTO-ID(IDX-FATO)    = WS-CONTEXTO-BUSCA
292200        AND TF-E-NUMERICO(IDX-FATO)
292300         MOVE TF-VALOR-NUMERICO(IDX-FATO) TO WS-CELULA-PIVO
292400         MOVE "S" TO WS-CELULA-ENCONTRADA-SN
292500     END-IF.
292600     SET IDX-FATO UP BY 1.
292700 6151-FIM-VERIFICA-FATO-PIVO.
292800     EXIT.
292900*-------------------------------------------------------------------
293000*GRAVA UMA LINHA JA MONTADA NO ARQUIVO DA VISAO PIVO.
293100*-------------------------------------------------------------------
293200 6900-ESCREVE-LINHA-PIVO.
293300     MOVE WS-LINHA-SAIDA TO LP-TEXTO.
293400     WRITE LINHA-PIVO.
293500     MOVE SPACES TO WS-LINHA-SAIDA.
293600 6900-FIM-ESCREVE-LINHA-PIVO.
293700     EXIT.
293800
293900*-----------------------------------------------------------------
294000*EXPORTACAO PLANA (FLAT EXPORT) - GRAVA CADA FATO NORMALIZADO
294100*NO ARQUIVO DE SAIDA FATOUT, NA MESMA ORDEM DE LEITURA DO FATIN
294200*-----------------------------------------------------------------
294300 7000-EXPORTA-PLANO.
294400     PERFORM 7010-ESCREVE-FATO-PLANO THRU
294500     7010-FIM-ESCREVE-FATO-PLANO
294600         VARYING IDX-FATO FROM 1 BY 1 UNTIL IDX-FATO >
294700     WS-QTD-FATOS.
294800 7000-FIM-EXPORTA-PLANO.
294900     EXIT.
295000
295100*GRAVA UM FATO NO ARQUIVO PLANO, NA ORDEM DE LEITURA DO FATIN
295200 7010-ESCREVE-FATO-PLANO.
295300     MOVE TF-CONCEITO(IDX-FATO)           TO FP-CONCEITO.
295400     MOVE TF-CONCEITO-PREFIXADO(IDX-FATO) TO
295500     FP-CONCEITO-PREFIXADO.
295600     MOVE TF-VALOR-TEXTO(IDX-FATO)        TO FP-VALOR-TEXTO.
295700     MOVE TF-FLAG-NUMERICO(IDX-FATO)      TO FP-FLAG-NUMERICO.
295800     MOVE TF-VALOR-NUMERICO(IDX-FATO)     TO FP-VALOR-NUMERICO.
295900     MOVE TF-UNIDADE(IDX-FATO)            TO FP-UNIDADE.
296000     MOVE TF-CONTEXTO-ID(IDX-FATO)        TO FP-CONTEXTO-ID.
296100     MOVE TF-TIPO-PERIODO(IDX-FATO)       TO FP-TIPO-PERIODO.
296200     MOVE TF-DATA-INSTANTE(IDX-FATO)      TO FP-DATA-INSTANTE.
296300     MOVE TF-DATA-INICIO(IDX-FATO)        TO FP-DATA-INICIO.
296400     MOVE TF-DATA-FIM(IDX-FATO)           TO FP-DATA-FIM.
296500     WRITE REG-FATO-PLANO.
296600 7010-FIM-ESCREVE-FATO-PLANO.
296700     EXIT.
296800
296900*-----------------------------------------------------------------
297000*RESUMO DE DADOS DO LOTE - VAI PARA O SYSOUT (DISPLAY), JUNTO COM
297100*O RELATORIO DE CONSOLE DE INICIO/FIM DO JOB
297200*-----------------------------------------------------------------
297300 8000-IMPRIME-RESUMO.
297400     PERFORM 8050-CONTA-CONCEITOS-SIMPLES
297500         THRU 8050-FIM-CONTA-CONCEITOS-SIMPLES.
297600     DISPLAY "DATA SUMMARY:".
297700     MOVE WS-QTD-FATOS TO WS-CONTADOR-EDITADO.
297800     DISPLAY "- TOTAL FACTS: " WS-CONTADOR-EDITADO.
297900     MOVE WS-QTD-CONCEITOS-SIMPLES TO WS-CONTADOR-EDITADO.
298000     DISPLAY "- UNIQUE CONCEPTS: " WS-CONTADOR-EDITADO.
298100     MOVE WS-QTD-CONCEITOS TO WS-CONTADOR-EDITADO.
298200     DISPLAY "- UNIQUE PREFIXED CONCEPTS: " WS-CONTADOR-EDITADO.
298300     MOVE WS-QTD-CONTEXTOS TO WS-CONTADOR-EDITADO.
298400     DISPLAY "- UNIQUE CONTEXTS: " WS-CONTADOR-EDITADO.
298500     PERFORM 8060-MONTA-LISTA-UNIDADES
298600         THRU 8060-FIM-MONTA-LISTA-UNIDADES.
298700     DISPLAY "- UNITS: " WS-LISTA-UNIDADES-IMPRESSA.
298800     IF WS-QTD-SEM-UNIDADE > ZERO
298900         MOVE WS-QTD-SEM-UNIDADE TO WS-CONTADOR-EDITADO
299000         DISPLAY "  (NOTE: " WS-CONTADOR-EDITADO
299100             " FACTS HAVE NO UNIT SPECIFIED)"
299200     END-IF.
299300     DISPLAY " ".
299400     DISPLAY "MOST COMMON CONCEPTS:".
299500     PERFORM 8100-TOP-10-CONCEITOS THRU 8100-FIM-TOP-10-CONCEITOS.
299600 8000-FIM-IMPRIME-RESUMO.
299700     EXIT.
299800
299900*-----------------------------------------------------------------
300000*CONTAGEM DE CONCEITOS SIMPLES (SEM PREFIXO), PARA A LINHA
300100*"UNIQUE CONCEPTS" DO RESUMO - MESMA TECNICA DE INSERCAO LINEAR
300200*JA USADA PARA TAB-UNIDADES E TAB-CONTEXTOS
300300*-----------------------------------------------------------------
300400 8050-CONTA-CONCEITOS-SIMPLES.
300500     MOVE ZERO TO WS-QTD-CONCEITOS-SIMPLES.
300600     PERFORM 8051-REGISTRA-CONCEITO-SIMPLES
300700         THRU 8051-FIM-REGISTRA-CONCEITO-SIMPLES
300800         VARYING IDX-FATO FROM 1 BY 1 UNTIL IDX-FATO >
300900     WS-QTD-FATOS.
301000 8050-FIM-CONTA-CONCEITOS-SIMPLES.
301100     EXIT.
301200
301300*INSERE UM CONCEITO SEM PREFIXO NA TABELA AUXILIAR, SE AINDA
301400*NAO ESTIVER PRESENTE
301500 8051-REGISTRA-CONCEITO-SIMPLES.
301600     MOVE "N" TO WS-COMPARA-SN.
301700     PERFORM 8052-PROCURA-CONCEITO-SIMPLES
301800         THRU 8052-FIM-PROCURA-CONCEITO-SIMPLES
301900         VARYING IDX-CONCEITO-SIMPLES FROM 1 BY 1
302000         UNTIL WS-ACHOU
302100            OR IDX-CONCEITO-SIMPLES > WS-QTD-CONCEITOS-SIMPLES.
302200     IF NOT WS-ACHOU
302300         ADD 1 TO WS-QTD-CONCEITOS-SIMPLES
302400         SET IDX-CONCEITO-SIMPLES TO WS-QTD-CONCEITOS-SIMPLES
302500         MOVE TF-CONCEITO(IDX-FATO)
302600             TO TS-CONCEITO(IDX-CONCEITO-SIMPLES)
302700     END-IF.
302800 8051-FIM-REGISTRA-CONCEITO-SIMPLES.
302900     EXIT.
303000
303100*PROCURA LINEAR DO CONCEITO SEM PREFIXO NA TABELA AUXILIAR
303200 8052-PROCURA-CONCEITO-SIMPLES.
303300     IF TS-CONCEITO(IDX-CONCEITO-SIMPLES) = TF-CONCEITO(IDX-FATO)
303400         MOVE "S" TO WS-COMPARA-SN
303500     END-IF.
303600 8052-FIM-PROCURA-CONCEITO-SIMPLES.
303700     EXIT.
303800
303900*-----------------------------------------------------------------
304000*MONTA A LINHA "UNITS: U1, U2, ..." DO RESUMO A PARTIR DE
304100*TAB-UNIDADES (JA POVOADA NA CARGA DE FATOS - PARAGRAFO 1300)
304200*-----------------------------------------------------------------
304300 8060-MONTA-LISTA-UNIDADES.
304400     MOVE SPACES TO WS-LISTA-UNIDADES-IMPRESSA.
304500     MOVE 1 TO WS-PONTEIRO-UNIDADES.
304600     PERFORM 8061-ACRESCENTA-UNIDADE
304700         THRU 8061-FIM-ACRESCENTA-UNIDADE
304800         VARYING IDX-UNIDADE FROM 1 BY 1
304900         UNTIL IDX-UNIDADE > WS-QTD-UNIDADES.
305000 8060-FIM-MONTA-LISTA-UNIDADES.
305100     EXIT.
305200
305300*ACRESCENTA UMA UNIDADE A LISTA IMPRESSA, SEPARANDO POR VIRGULA
305400 8061-ACRESCENTA-UNIDADE.
305500     IF IDX-UNIDADE > 1
305600         STRING ", " DELIMITED BY SIZE
305700                TU-UNIDADE(IDX-UNIDADE) DELIMITED BY SPACE
305800                INTO WS-LISTA-UNIDADES-IMPRESSA
305900                WITH POINTER WS-PONTEIRO-UNIDADES
306000         END-STRING
306100     ELSE
306200         STRING TU-UNIDADE(IDX-UNIDADE) DELIMITED BY SPACE
306300                INTO WS-LISTA-UNIDADES-IMPRESSA
306400                WITH POINTER WS-PONTEIRO-UNIDADES
306500         END-STRING
306600     END-IF.
306700 8061-FIM-ACRESCENTA-UNIDADE.
306800     EXIT.
306900
307000*-----------------------------------------------------------------
307100*TOP-10 CONCEITOS PREFIXADOS POR CONTAGEM DECRESCENTE - EMPATE
307200*MANTEM A ORDEM DE PRIMEIRA OCORRENCIA (WS-CONCEITO-USADO-TOP10
307300*EXCLUI DA PROXIMA VARREDURA O QUE JA FOI ESCOLHIDO)
307400*-----------------------------------------------------------------
307500 8100-TOP-10-CONCEITOS.
307600     MOVE ZERO TO WS-QTD-TOP10.
307700     PERFORM 8110-ZERA-USADO-TOP10
307800         THRU 8110-FIM-ZERA-USADO-TOP10
307900         VARYING IDX-CONCEITO FROM 1 BY 1
308000         UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS.
308100     PERFORM 8120-MONTA-UMA-LINHA-TOP10
308200         THRU 8120-FIM-MONTA-UMA-LINHA-TOP10
308300         VARYING WS-K FROM 1 BY 1
308400         UNTIL WS-K > 10 OR WS-K > WS-QTD-CONCEITOS.
308500 8100-FIM-TOP-10-CONCEITOS.
308600     EXIT.
308700
308800*ZERA A FLAG DE USO PARA A VARREDURA DO TOP-10
308900 8110-ZERA-USADO-TOP10.
309000     MOVE "N" TO WS-CONCEITO-USADO-TOP10(IDX-CONCEITO).
309100 8110-FIM-ZERA-USADO-TOP10.
309200     EXIT.
309300
309400*SELECIONA O MAIOR CONTADOR AINDA NAO USADO E IMPRIME A LINHA
309500 8120-MONTA-UMA-LINHA-TOP10.
309600     PERFORM 8130-SELECIONA-MAIOR-CONCEITO
309700         THRU 8130-FIM-SELECIONA-MAIOR-CONCEITO.
309800     MOVE "S" TO WS-CONCEITO-USADO-TOP10(WS-INDICE-MAIOR).
309900     MOVE WS-MAIOR-CONTADOR TO WS-CONTADOR-EDITADO.
310000     DISPLAY "- " TC-CONCEITO-PREFIXADO(WS-INDICE-MAIOR)
310100             ": " WS-CONTADOR-EDITADO " OCCURRENCES".
310200 8120-FIM-MONTA-UMA-LINHA-TOP10.
310300     EXIT.
310400
310500*VARREDURA PARA ACHAR O CONCEITO DE MAIOR CONTADOR NAO USADO
310600 8130-SELECIONA-MAIOR-CONCEITO.
310700     MOVE ZERO TO WS-MAIOR-CONTADOR.
310800     MOVE ZERO TO WS-INDICE-MAIOR.
310900     PERFORM 8131-COMPARA-CONCEITO
311000         THRU 8131-FIM-COMPARA-CONCEITO
311100         VARYING IDX-CONCEITO FROM 1 BY 1
311200         UNTIL IDX-CONCEITO > WS-QTD-CONCEITOS.
311300 8130-FIM-SELECIONA-MAIOR-CONCEITO.
311400     EXIT.
311500
311600*COMPARA UM CONCEITO CANDIDATO COM O MAIOR JA ENCONTRADO
311700 8131-COMPARA-CONCEITO.
311800     IF WS-CONCEITO-USADO-TOP10(IDX-CONCEITO) = "N"
311900        AND TC-CONTADOR(IDX-CONCEITO) > WS-MAIOR-CONTADOR
312000         MOVE TC-CONTADOR(IDX-CONCEITO) TO WS-MAIOR-CONTADOR
312100         SET WS-INDICE-MAIOR TO IDX-CONCEITO
312200     END-IF.
312300 8131-FIM-COMPARA-CONCEITO.
312400     EXIT.
